000100******************************************************************
000200*    FRRSREC   -  FLAG EVALUATION RESULT RECORD                   *
000300*    ONE ENTRY WRITTEN PER FLAG-EVAL-REQUEST PROCESSED, IN THE    *
000400*    SAME ORDER THE REQUESTS WERE READ.                           *
000500*                                                                 *
000600*    ORIGINAL   -  R.NASH     -  02/14/91                         *
000700******************************************************************
000800 01  FLAG-EVAL-RESULT-RECORD.
000900     05  FRR-USER-ID                 PIC X(30).
001000     05  FRR-FLAG-NAME               PIC X(30).
001100     05  FRR-ENABLED-SW              PIC X(01).
001200         88  FRR-IS-ENABLED               VALUE 'Y'.
001300     05  FRR-PERCENTILE              PIC 9(03).
001400     05  FILLER                      PIC X(16).
