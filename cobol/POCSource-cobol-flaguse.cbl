000100*****************************************************************
000200* FLAGUSE.CBL
000300*
000400*     The Program reads the METRIC-EVENT file, restricted by an
000500*     upstream extract step to the exposures for a single feature
000600*     flag, and produces one FLAG-USAGE roll-up row for that flag
000700*     -- total exposures, distinct users, enabled-event count and
000800*     disabled-event count.  If the extract comes back empty the
000900*     Program still writes the row, all zeroes, per FURGREC's own
001000*     header note -- the flag is never simply skipped.
001100*
001200*     The target flag name is supplied on a parameter card read
001300*     at start-up, since a flag with no matching events carries
001400*     no other way to learn its own name.
001500*
001600*     Paragraph numbering follows the CURSRAV5 cursor-driver shop
001700*     pattern (nnn-RTN / nnn-EXIT pairs, PERFORM ... THRU ...),
001800*     restated here over a flat sequential extract in place of a
001900*     DB2 cursor.
002000*****************************************************************
002100*
002200* CHANGE LOG
002300*
002400*   DATE      BY   REQUEST    DESCRIPTION
002500*   --------  ---  ---------  ------------------------------------
002600*   09/03/93  DLP  DEV-0123   ORIGINAL PROGRAM.
002700*   11/09/93  DLP  DEV-0130   ADDED UNIQUE-USER TABLE -- SAME FIX
002800*                             AS DEV-0129 ON THE VARIANT REPORT.
002900*   01/11/99  KMA  Y2K-0090   YEAR 2000 REVIEW.  NO 2-DIGIT YEAR
003000*                             FIELDS IN THIS PROGRAM.  SIGNED OFF.
003100*   08/19/03  TDO  DEV-0205   ZERO-ROW CASE NOW WRITTEN EVEN WHEN
003200*                             THE EXTRACT COMES BACK COMPLETELY
003300*                             EMPTY -- OPERATIONS WAS SKIPPING THE
003400*                             ROW ENTIRELY, BREAKING THE DASHBOARD
003500*                             FEED DOWNSTREAM.
003600*   11/02/09  TDO  DEV-0261   ADDED PARAGRAPH-LEVEL COMMENTARY
003700*                             THROUGHOUT AFTER AN AUDIT FINDING
003800*                             THAT THE PROGRAM WAS UNDER-
003900*                             DOCUMENTED FOR ITS SIZE.  NO LOGIC
004000*                             CHANGED.
004100*****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.     FLAGUSE.
004400 AUTHOR.         D. PRESTON.
004500 INSTALLATION.   COBOL DEVELOPMENT CENTER.
004600 DATE-WRITTEN.   09/03/93.
004700 DATE-COMPILED.  08/19/03.
004800 SECURITY.       NON-CONFIDENTIAL.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    METRICIN -- THE UPSTREAM EXTRACT.  ALREADY RESTRICTED TO A
005600*    SINGLE FLAG'S EVENTS BEFORE IT EVER REACHES THIS PROGRAM.
005700     SELECT METRIC-EVENT-FILE ASSIGN TO METRICIN
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS  IS  WS-METRICIN-STATUS.
006000*    FLAGUSAGE -- THE SINGLE ROLL-UP ROW THIS RUN PRODUCES.
006100     SELECT FLAG-USAGE-FILE   ASSIGN TO FLAGUSAGE
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS  IS  WS-FLAGUSAGE-STATUS.
006400*    FURPT -- THE PRINTED COUNTERPART OF FLAGUSAGE.
006500     SELECT FLAG-USAGE-REPORT ASSIGN TO FURPT
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS  IS  WS-FURPT-STATUS.
006800*****************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200* METRICIN RECORD LAYOUT -- SEE THE METEREC COPYBOOK.
007300 FD  METRIC-EVENT-FILE
007400     LABEL RECORDS ARE STANDARD.
007500     COPY METEREC.
007600*
007700* FLAGUSAGE RECORD LAYOUT -- SEE THE FURGREC COPYBOOK.
007800 FD  FLAG-USAGE-FILE
007900     LABEL RECORDS ARE STANDARD.
008000     COPY FURGREC.
008100* PRE-UNIQUE-USER OUTPUT LAYOUT -- SEE DEV-0130 ABOVE.  ONLY THE
008200* FLAG NAME AND TOTAL-EXPOSURE COUNT EXISTED BEFORE THE UNIQUE-
008300* USER AND ENABLED/DISABLED SPLIT WERE ADDED.
008400 01  FURGOUT-OLD-FORMAT REDEFINES FLAG-USAGE-RECORD.
008500     05  FOF-FLAG-NAME           PIC X(30).
008600     05  FOF-TOTAL-EXPOSURES     PIC 9(09).
008700     05  FILLER                  PIC X(41).
008800*
008900* FURPT PRINT FILE -- ONE 80-BYTE LINE, HEADINGS PLUS THE SINGLE
009000* DETAIL ROW FOR THIS RUN'S FLAG.
009100 FD  FLAG-USAGE-REPORT
009200     LABEL RECORDS ARE STANDARD.
009300 01  REPORT-LINE-OUT             PIC X(80).
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700* PARAMETER CARD -- COLUMN 1-30 IS THE FLAG NAME TO REPORT ON.
009800 01  PARM-RECORD.
009900     05  PARM-FLAG-NAME           PIC X(30).
010000     05  FILLER                  PIC X(50).
010100*
010200* RUN-DATE/TIME WORK AREA -- ACCEPTED AT START-UP BUT, UNLIKE
010300* THE OTHER PROGRAMS IN THIS SUITE, NEVER ACTUALLY DISPLAYED OR
010400* WRITTEN ANYWHERE -- RETAINED FOR CONSISTENCY WITH THE SHOP'S
010500* STANDARD WORKING-STORAGE SKELETON.
010600 01  SYSTEM-DATE-AND-TIME.
010700     05  CURRENT-DATE.
010800         10  CURRENT-YEAR         PIC 9(2).
010900         10  CURRENT-MONTH        PIC 9(2).
011000         10  CURRENT-DAY          PIC 9(2).
011100     05  CURRENT-TIME.
011200         10  CURRENT-HOUR         PIC 9(2).
011300         10  CURRENT-MINUTE       PIC 9(2).
011400         10  CURRENT-SECOND       PIC 9(2).
011500         10  CURRENT-HNDSEC       PIC 9(2).
011600     05  FILLER                  PIC X(04).
011700 01  WS-RUN-DATE-NUMERIC REDEFINES SYSTEM-DATE-AND-TIME.
011800     05  WS-RUN-DATE-NUM          PIC 9(06).
011900     05  FILLER                  PIC X(12).
012000*
012100* FILE-STATUS AND END-OF-DATA SWITCH BLOCK.
012200 01  WS-FIELDS.
012300     05  WS-METRICIN-STATUS       PIC X(02) VALUE SPACES.
012400     05  WS-FLAGUSAGE-STATUS       PIC X(02) VALUE SPACES.
012500     05  WS-FURPT-STATUS          PIC X(02) VALUE SPACES.
012600     05  SW-END-OF-DATA           PIC X(01) VALUE 'N'.
012700         88  END-OF-DATA                VALUE 'Y'.
012800     05  FILLER                  PIC X(10) VALUE SPACES.
012900*
013000* UNIQUE-USER TABLE -- SEE DEV-0130 ABOVE.  EVERY DISTINCT
013100* MET-USER-ID SEEN ON THIS RUN'S EXPOSURES IS KEPT HERE SO
013200* 210-UNIQUE-USER-CHECK CAN COUNT DISTINCT USERS, NOT JUST TOTAL
013300* EXPOSURES.
013400 01  WS-SEEN-USER-TABLE.
013500     05  WS-SEEN-USER-COUNT       PIC S9(04) COMP VALUE ZERO.
013600     05  WS-SEEN-USER-ENTRY OCCURS 500 TIMES.
013700         10  WS-SEEN-USER-ID      PIC X(30).
013800         10  FILLER               PIC X(05).
013900*
014000* RUNNING TOTALS FOR THE SINGLE FLAG BEING REPORTED ON.
014100 01  WS-FLAG-TOTALS.
014200     05  WS-EXPOSURE-COUNT        PIC S9(09) COMP VALUE ZERO.
014300     05  WS-ENABLED-COUNT         PIC S9(09) COMP VALUE ZERO.
014400     05  WS-DISABLED-COUNT        PIC S9(09) COMP VALUE ZERO.
014500     05  FILLER                  PIC X(08).
014600*
014700* PRINT DETAIL LINE -- ONE ROW, WRITTEN ONCE AT 300-BREAK-RTN.
014800 01  DETAIL-LINE.
014900     05  FILLER                  PIC X(03) VALUE SPACES.
015000     05  DL-FLAG-NAME             PIC X(30).
015100     05  FILLER                  PIC X(01) VALUE SPACES.
015200     05  DL-TOTAL-EXPOSURES       PIC ZZZZZZZZ9.
015300     05  FILLER                  PIC X(01) VALUE SPACES.
015400     05  DL-UNIQUE-USERS          PIC ZZZZZZZZ9.
015500     05  FILLER                  PIC X(01) VALUE SPACES.
015600     05  DL-ENABLED-EVENTS        PIC ZZZZZZZZ9.
015700     05  FILLER                  PIC X(01) VALUE SPACES.
015800     05  DL-DISABLED-EVENTS       PIC ZZZZZZZZ9.
015900     05  FILLER                  PIC X(07) VALUE SPACES.
016000 01  DETAIL-LINE-ALT REDEFINES DETAIL-LINE.
016100     05  FILLER                  PIC X(80).
016200*
016300* PAGE HEADINGS.
016400 01  HEADING-1.
016500     05  FILLER                  PIC X(21) VALUE SPACES.
016600     05  FILLER                  PIC X(38) VALUE
016700         'F L A G   U S A G E   R E P O R T'.
016800     05  FILLER                  PIC X(21) VALUE SPACES.
016900 01  HEADING-2.
017000     05  FILLER                  PIC X(03) VALUE SPACES.
017100     05  FILLER                  PIC X(30) VALUE 'FLAG NAME'.
017200     05  FILLER                  PIC X(01) VALUE SPACES.
017300     05  FILLER                  PIC X(09) VALUE 'EXPOSURES'.
017400     05  FILLER                  PIC X(01) VALUE SPACES.
017500     05  FILLER                  PIC X(09) VALUE 'USERS'.
017600     05  FILLER                  PIC X(01) VALUE SPACES.
017700     05  FILLER                  PIC X(09) VALUE 'ENABLED'.
017800     05  FILLER                  PIC X(01) VALUE SPACES.
017900     05  FILLER                  PIC X(09) VALUE 'DISABLED'.
018000     05  FILLER                  PIC X(07) VALUE SPACES.
018100*
018200* STANDALONE COUNTERS AND SWITCHES.
018300 77  WS-SEEN-USER-MAX             PIC S9(04) COMP VALUE +500.
018400 77  WS-TBL-IDX                   PIC S9(04) COMP VALUE ZERO.
018500 77  WS-USER-FOUND-SW             PIC X(01) VALUE 'N'.
018600     88  WS-USER-FOUND                  VALUE 'Y'.
018700     88  WS-USER-NOT-FOUND               VALUE 'N'.
018800 77  WS-COUNT-READ                PIC S9(09) COMP VALUE ZERO.
018900*****************************************************************
019000 PROCEDURE DIVISION.
019100*
019200* MAINLINE -- INIT, PRIME AND DRIVE THE FETCH LOOP TO EOF,
019300* WRITE THE SINGLE ROLL-UP ROW, THEN CLOSE OUT.  EVEN A RUN
019400* WHOSE EXTRACT COMES BACK EMPTY STILL REACHES 300-BREAK-RTN AND
019500* WRITES A ZERO ROW -- SEE DEV-0205 ABOVE.
019600 000-MAINLINE-RTN.
019700     PERFORM 100-INIT-RTN THRU 100-EXIT.
019800     PERFORM 200-FETCH-RTN THRU 200-EXIT
019900         UNTIL END-OF-DATA.
020000     PERFORM 300-BREAK-RTN THRU 300-EXIT.
020100     PERFORM 350-TERMINATE-RTN THRU 350-EXIT.
020200     MOVE ZERO TO RETURN-CODE.
020300     GOBACK.
020400*
020500* 100-INIT-RTN -- OPENS ALL THREE FILES, READS THE PARAMETER
020600* CARD FOR THE TARGET FLAG NAME, PRINTS THE REPORT HEADINGS,
020700* AND PRIMES THE FETCH LOOP WITH THE FIRST RECORD.
020800 100-INIT-RTN.
020900     ACCEPT CURRENT-DATE FROM DATE.
021000     ACCEPT CURRENT-TIME FROM TIME.
021100     ACCEPT PARM-RECORD.
021200     OPEN INPUT  METRIC-EVENT-FILE.
021300     OPEN OUTPUT FLAG-USAGE-FILE.
021400     OPEN OUTPUT FLAG-USAGE-REPORT.
021500     IF WS-METRICIN-STATUS NOT = '00'
021600       DISPLAY 'ERROR OPENING METRICIN FILE. RC:'
021700               WS-METRICIN-STATUS
021800       MOVE 16 TO RETURN-CODE
021900       MOVE 'Y' TO SW-END-OF-DATA
022000     END-IF.
022100     WRITE REPORT-LINE-OUT FROM HEADING-1
022200         AFTER ADVANCING PAGE.
022300     WRITE REPORT-LINE-OUT FROM HEADING-2
022400         AFTER ADVANCING 2.
022500     PERFORM 250-FETCH-A-ROW THRU 250-EXIT.
022600 100-EXIT.
022700     EXIT.
022800*
022900* 200-FETCH-RTN -- FOR EACH EXPOSURE EVENT: BUMP THE TOTAL
023000* EXPOSURE COUNT, BUMP EITHER THE ENABLED OR DISABLED COUNTER
023100* PER THE EVENT'S OWN FLAG-ENABLED INDICATOR, RUN THE UNIQUE-
023200* USER CHECK, THEN FETCH THE NEXT RECORD.
023300 200-FETCH-RTN.
023400     ADD 1 TO WS-EXPOSURE-COUNT.
023500     IF MET-EVT-FLAG-ENABLED
023600         ADD 1 TO WS-ENABLED-COUNT
023700     END-IF.
023800     IF MET-EVT-FLAG-DISABLED
023900         ADD 1 TO WS-DISABLED-COUNT
024000     END-IF.
024100     PERFORM 210-UNIQUE-USER-CHECK THRU 210-EXIT.
024200     PERFORM 250-FETCH-A-ROW THRU 250-EXIT.
024300 200-EXIT.
024400     EXIT.
024500*
024600* 210-UNIQUE-USER-CHECK -- SCANS THE SEEN-USER TABLE FOR THIS
024700* EVENT'S USER ID; IF NOT ALREADY PRESENT AND THE TABLE HAS
024800* ROOM, ADDS IT.  A USER SEEN TWICE ONLY COUNTS ONCE TOWARD
024900* DL-UNIQUE-USERS / FUR-UNIQUE-USERS.
025000 210-UNIQUE-USER-CHECK.
025100     MOVE 'N' TO WS-USER-FOUND-SW.
025200     MOVE 1 TO WS-TBL-IDX.
025300     PERFORM 220-SCAN-SEEN-TABLE THRU 220-EXIT
025400         UNTIL WS-TBL-IDX > WS-SEEN-USER-COUNT
025500            OR WS-USER-FOUND.
025600     IF WS-USER-NOT-FOUND
025700         AND WS-SEEN-USER-COUNT < WS-SEEN-USER-MAX
025800         ADD 1 TO WS-SEEN-USER-COUNT
025900         MOVE MET-USER-ID TO
026000                 WS-SEEN-USER-ID (WS-SEEN-USER-COUNT)
026100     END-IF.
026200 210-EXIT.
026300     EXIT.
026400*
026500* 220-SCAN-SEEN-TABLE -- ONE COMPARE PER CALL AGAINST THE
026600* SEEN-USER TABLE.
026700 220-SCAN-SEEN-TABLE.
026800     IF WS-SEEN-USER-ID (WS-TBL-IDX) = MET-USER-ID
026900         MOVE 'Y' TO WS-USER-FOUND-SW
027000     ELSE
027100         ADD 1 TO WS-TBL-IDX
027200     END-IF.
027300 220-EXIT.
027400     EXIT.
027500*
027600* 250-FETCH-A-ROW -- SINGLE READ OF METRICIN.  WS-COUNT-READ IS
027700* ONLY BUMPED FOR A RECORD ACTUALLY READ, NOT ON THE AT-END
027800* CONDITION.
027900 250-FETCH-A-ROW.
028000     READ METRIC-EVENT-FILE
028100         AT END MOVE 'Y' TO SW-END-OF-DATA.
028200     IF NOT END-OF-DATA
028300         ADD 1 TO WS-COUNT-READ
028400     END-IF.
028500 250-EXIT.
028600     EXIT.
028700*
028800* 300-BREAK-RTN -- THE ENTIRE POINT OF THE RUN: WRITES THE ONE
028900* FLAGUSAGE ROLL-UP ROW AND ITS MATCHING PRINT DETAIL LINE.
029000* RUNS EXACTLY ONCE REGARDLESS OF HOW MANY (OR HOW FEW) EVENTS
029100* WERE READ -- SEE DEV-0205 ABOVE FOR WHY THE ZERO CASE MATTERS.
029200 300-BREAK-RTN.
029300     MOVE PARM-FLAG-NAME       TO FUR-FLAG-NAME.
029400     MOVE WS-EXPOSURE-COUNT    TO FUR-TOTAL-EXPOSURES.
029500     MOVE WS-SEEN-USER-COUNT   TO FUR-UNIQUE-USERS.
029600     MOVE WS-ENABLED-COUNT     TO FUR-ENABLED-EVENTS.
029700     MOVE WS-DISABLED-COUNT    TO FUR-DISABLED-EVENTS.
029800     WRITE FLAG-USAGE-RECORD.
029900     MOVE PARM-FLAG-NAME       TO DL-FLAG-NAME.
030000     MOVE WS-EXPOSURE-COUNT    TO DL-TOTAL-EXPOSURES.
030100     MOVE WS-SEEN-USER-COUNT   TO DL-UNIQUE-USERS.
030200     MOVE WS-ENABLED-COUNT     TO DL-ENABLED-EVENTS.
030300     MOVE WS-DISABLED-COUNT    TO DL-DISABLED-EVENTS.
030400     WRITE REPORT-LINE-OUT FROM DETAIL-LINE
030500         AFTER ADVANCING 1.
030600 300-EXIT.
030700     EXIT.
030800*
030900* 350-TERMINATE-RTN -- OPERATOR CONSOLE TOTALS AND FILE CLOSE.
031000 350-TERMINATE-RTN.
031100     DISPLAY 'FLAGUSE EVENTS READ       = ' WS-COUNT-READ.
031200     DISPLAY 'FLAGUSE FLAG REPORTED     = ' PARM-FLAG-NAME.
031300     CLOSE METRIC-EVENT-FILE.
031400     CLOSE FLAG-USAGE-FILE.
031500     CLOSE FLAG-USAGE-REPORT.
031600 350-EXIT.
031700     EXIT.
