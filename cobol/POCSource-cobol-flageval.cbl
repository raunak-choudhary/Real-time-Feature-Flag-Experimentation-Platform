000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  FLAGEVAL                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. NASH                                               00000700
000800*                                                                 00000800
000900* READS A SEQUENTIAL FEATURE-FLAG MASTER FILE INTO STORAGE, THEN  00000900
001000* READS A SEQUENTIAL FILE OF FLAG EVALUATION REQUESTS AND WRITES  00001000
001100* ONE FLAG-EVAL-RESULT RECORD PER REQUEST, IN REQUEST ORDER.      00001100
001200*                                                                 00001200
001300* A REQUEST FLAG NOT ON THE MASTER, OR NOT ACTIVE FOR THE         00001300
001400* REQUESTED ENVIRONMENT, COMES BACK DISABLED WITH A ZERO          00001400
001500* PERCENTILE.  A FLAG WITH A PARTIAL ROLLOUT PERCENTAGE IS        00001500
001600* SETTLED BY THE SAME PERCENTILE-BUCKET LOGIC HOUSED IN THE       00001600
001700* HASHCALC SUBROUTINE (SEE HASHCALC PROGRAM REMARKS).             00001700
001800*                                                                 00001800
001900* NO TOTALS ARE ACCUMULATED AGAINST THE EVALUATION RESULTS --     00001900
002000* THIS RUN JUST LOGS RECORD COUNTS FOR THE OPERATOR.              00002000
002100***************************************************************** 00002100
002200*                                                                 00002200
002300* CHANGE LOG                                                      00002300
002400*                                                                 00002400
002500*   DATE      BY   REQUEST    DESCRIPTION                         00002500
002600*   --------  ---  ---------  ------------------------------------00002600
002700*   02/14/91  RCN  DEV-0001   ORIGINAL PROGRAM.  FLAT FLAGMSTR    00002700
002800*                             FILE, SINGLE-PASS REQUEST FILE.     00002800
002900*   06/03/91  RCN  DEV-0014   ADDED WS-FLAG-TABLE-MAX GUARD AFTER 00002900
003000*                             MASTER FILE OUTGREW ORIGINAL 200-   00003000
003100*                             ENTRY TABLE ON THE PILOT RUN.       00003100
003200*   09/03/93  DLP  DEV-0119   ADDED FLG-ROLLOUT-PCT AND           00003200
003300*                             FLG-ENVIRONMENT TO THE MASTER       00003300
003400*                             RECORD.  OLD 40-BYTE LAYOUT KEPT AS 00003400
003500*                             FLAGMSTR-OLD-FORMAT REDEFINES FOR   00003500
003600*                             THE CONVERSION RUN ONLY.            00003600
003700*   11/22/93  DLP  DEV-0126   ROLLOUT PERCENTAGE NOW SETTLED BY   00003700
003800*                             CALL TO HASHCALC INSTEAD OF THE     00003800
003900*                             HOME-GROWN CHECKSUM ROUTINE.        00003900
004000*   04/07/94  DLP  DEV-0140   FIXED 200-LOOKUP-FLAG -- TABLE SCAN 00004000
004100*                             DID NOT STOP ON FIRST MATCH.        00004100
004200*   01/11/99  KMA  Y2K-0087   YEAR 2000 REVIEW.  NO 2-DIGIT YEAR  00004200
004300*                             FIELDS IN THIS PROGRAM.  SIGNED OFF.00004300
004400*   08/19/03  TDO  DEV-0203   COMBINED STRING WIDENED TO MATCH    00004400
004500*                             HASHCALC'S NEW 64-BYTE LIMIT.       00004500
004600*   03/02/07  TDO  DEV-0241   REMOVED OBSOLETE SORT STEP FORMERLY 00004600
004700*                             RUN AHEAD OF THIS STEP IN THE JCL.  00004700
004800*   11/02/09  TDO  DEV-0261   ADDED PARAGRAPH-LEVEL COMMENTARY    00004800
004900*                             THROUGHOUT AFTER AN AUDIT FINDING   00004900
005000*                             THAT THE PROGRAM WAS UNDER-         00005000
005100*                             DOCUMENTED FOR ITS SIZE.  NO LOGIC  00005100
005200*                             CHANGED.                            00005200
005300***************************************************************** 00005300
005400 IDENTIFICATION DIVISION.                                         00005400
005500 PROGRAM-ID.     FLAGEVAL.                                        00005500
005600 AUTHOR.         R. NASH.                                         00005600
005700 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00005700
005800 DATE-WRITTEN.   02/14/91.                                        00005800
005900 DATE-COMPILED.  03/02/07.                                        00005900
006000 SECURITY.       NON-CONFIDENTIAL.                                00006000
006100*                                                                 00006100
006200* ONE TOP-OF-FORM CHANNEL DECLARED FOR CONSISTENCY WITH THE       00006200
006300* REST OF THE SUITE, THOUGH THIS PROGRAM WRITES NO PRINT FILE     00006300
006400* OF ITS OWN -- ALL OUTPUT IS THE FLAGRES RESULT FILE PLUS        00006400
006500* OPERATOR CONSOLE MESSAGES.                                      00006500
006600 ENVIRONMENT DIVISION.                                            00006600
006700 CONFIGURATION SECTION.                                           00006700
006800 SPECIAL-NAMES.                                                   00006800
006900     C01 IS TOP-OF-FORM.                                          00006900
007000 INPUT-OUTPUT SECTION.                                            00007000
007100 FILE-CONTROL.                                                    00007100
007200*    FLAGMSTR -- THE FEATURE-FLAG CATALOG, LOADED WHOLE INTO      00007200
007300*    WS-FLAG-TABLE AT 750-LOAD-FLAG-TABLE AND NEVER REWRITTEN --  00007300
007400*    UNLIKE COHRTASN/EXPSTAT, THIS PROGRAM DOES NOT UPDATE THE    00007400
007500*    MASTER FILE.                                                 00007500
007600     SELECT FLAG-MASTER-FILE   ASSIGN TO FLAGMSTR                 00007600
007700         ACCESS IS SEQUENTIAL                                     00007700
007800         FILE STATUS  IS  WS-FLAGMSTR-STATUS.                     00007800
007900*    FLAGREQ -- ONE EVALUATION REQUEST PER RECORD (USER ID,       00007900
008000*    FLAG NAME, ENVIRONMENT).                                     00008000
008100     SELECT FLAG-REQUEST-FILE  ASSIGN TO FLAGREQ                  00008100
008200         ACCESS IS SEQUENTIAL                                     00008200
008300         FILE STATUS  IS  WS-FLAGREQ-STATUS.                      00008300
008400*    FLAGRES -- ONE RESULT RECORD WRITTEN PER REQUEST, IN         00008400
008500*    REQUEST ORDER, REGARDLESS OF WHETHER THE FLAG WAS FOUND.     00008500
008600     SELECT FLAG-RESULT-FILE   ASSIGN TO FLAGRES                  00008600
008700         ACCESS IS SEQUENTIAL                                     00008700
008800         FILE STATUS  IS  WS-FLAGRES-STATUS.                      00008800
008900***************************************************************** 00008900
009000 DATA DIVISION.                                                   00009000
009100 FILE SECTION.                                                    00009100
009200*                                                                 00009200
009300* FLAGMSTR RECORD LAYOUT -- SEE THE FLAGREC COPYBOOK.  THE        00009300
009400* OLD-FORMAT REDEFINES BELOW IS RETAINED FOR HISTORICAL           00009400
009500* REFERENCE ONLY, PER DLP DEV-0119, AND PLAYS NO PART IN THE      00009500
009600* CURRENT PROCEDURE DIVISION LOGIC.                               00009600
009700 FD  FLAG-MASTER-FILE                                             00009700
009800     RECORDING MODE IS F                                          00009800
009900     BLOCK CONTAINS 0 RECORDS.                                    00009900
010000     COPY FLAGREC.                                                00010000
010100* PRE-09/93 MASTER LAYOUT -- SEE DLP DEV-0119 ABOVE.              00010100
010200 01  FLAGMSTR-OLD-FORMAT REDEFINES FLAG-MASTER-RECORD.            00010200
010300     05  FOF-ID                  PIC 9(09).                       00010300
010400     05  FOF-NAME                PIC X(30).                       00010400
010500     05  FOF-ENABLED-SW          PIC X(01).                       00010500
010600     05  FILLER                  PIC X(52).                       00010600
010700*                                                                 00010700
010800* FLAGREQ RECORD LAYOUT -- SEE THE FERQREC COPYBOOK.              00010800
010900 FD  FLAG-REQUEST-FILE                                            00010900
011000     RECORDING MODE IS F                                          00011000
011100     BLOCK CONTAINS 0 RECORDS.                                    00011100
011200     COPY FERQREC.                                                00011200
011300*                                                                 00011300
011400* FLAGRES RECORD LAYOUT -- SEE THE FRRSREC COPYBOOK.              00011400
011500 FD  FLAG-RESULT-FILE                                             00011500
011600     RECORDING MODE IS F                                          00011600
011700     BLOCK CONTAINS 0 RECORDS.                                    00011700
011800     COPY FRRSREC.                                                00011800
011900*                                                                 00011900
012000 WORKING-STORAGE SECTION.                                         00012000
012100*                                                                 00012100
012200* RUN-DATE/TIME WORK AREA -- USED ONLY FOR THE STARTUP CONSOLE    00012200
012300* MESSAGE BELOW, NEVER WRITTEN TO A FILE.                         00012300
012400 01  SYSTEM-DATE-AND-TIME.                                        00012400
012500     05  CURRENT-DATE.                                            00012500
012600         10  CURRENT-YEAR         PIC 9(2).                       00012600
012700         10  CURRENT-MONTH        PIC 9(2).                       00012700
012800         10  CURRENT-DAY          PIC 9(2).                       00012800
012900     05  CURRENT-TIME.                                            00012900
013000         10  CURRENT-HOUR         PIC 9(2).                       00013000
013100         10  CURRENT-MINUTE       PIC 9(2).                       00013100
013200         10  CURRENT-SECOND       PIC 9(2).                       00013200
013300         10  CURRENT-HNDSEC       PIC 9(2).                       00013300
013400     05  FILLER                  PIC X(04).                       00013400
013500* NUMERIC OVERLAY OF THE RUN DATE -- USED FOR THE OPERATOR        00013500
013600* MESSAGE ONLY, NEVER STORED.                                     00013600
013700 01  WS-RUN-DATE-NUMERIC REDEFINES SYSTEM-DATE-AND-TIME.          00013700
013800     05  WS-RUN-DATE-NUM          PIC 9(06).                      00013800
013900     05  FILLER                  PIC X(12).                       00013900
014000*                                                                 00014000
014100* FILE-STATUS AND END-OF-FILE SWITCH BLOCK.                       00014100
014200 01  WS-FIELDS.                                                   00014200
014300     05  WS-FLAGMSTR-STATUS       PIC X(02) VALUE SPACES.         00014300
014400     05  WS-FLAGREQ-STATUS        PIC X(02) VALUE SPACES.         00014400
014500     05  WS-FLAGRES-STATUS        PIC X(02) VALUE SPACES.         00014500
014600     05  WS-FLAGMSTR-EOF          PIC X(01) VALUE 'N'.            00014600
014700     05  WS-REQ-EOF               PIC X(01) VALUE 'N'.            00014700
014800     05  FILLER                  PIC X(10) VALUE SPACES.          00014800
014900*                                                                 00014900
015000* IN-MEMORY FLAG TABLE -- ENTIRE FLAGMSTR CATALOG, LOADED ONCE    00015000
015100* AT 750-LOAD-FLAG-TABLE AND HELD READ-ONLY FOR THE REMAINDER     00015100
015200* OF THE RUN.  500 ENTRIES IS THE CEILING RAISED BY THE 06/03/91  00015200
015300* CHANGE ABOVE.                                                   00015300
015400 01  WS-FLAG-TABLE.                                               00015400
015500     05  WS-FLAG-TABLE-COUNT      PIC S9(04) COMP VALUE ZERO.     00015500
015600     05  WS-FLAG-ENTRY OCCURS 500 TIMES.                          00015600
015700         10  WS-FLG-NAME          PIC X(30).                      00015700
015800         10  WS-FLG-ENABLED-SW    PIC X(01).                      00015800
015900         10  WS-FLG-STATUS        PIC X(10).                      00015900
016000             88  WS-FLG-STATUS-ACTIVE   VALUE 'ACTIVE'.           00016000
016100         10  WS-FLG-ENVIRONMENT   PIC X(15).                      00016100
016200         10  WS-FLG-ROLLOUT-PCT   PIC 9(03).                      00016200
016300         10  FILLER               PIC X(05).                      00016300
016400*                                                                 00016400
016500* STRING WORK AREA FOR THE HASHCALC CALL -- SEE                   00016500
016600* 900-BUILD-COMBINED-STRING BELOW.                                00016600
016700 01  WS-STRING-WORK-AREA.                                         00016700
016800     05  WS-COMBINED-STRING       PIC X(64).                      00016800
016900     05  WS-COMBINED-LEN          PIC S9(04) COMP.                00016900
017000     05  WS-STR-PTR               PIC S9(04) COMP.                00017000
017100     05  FILLER                  PIC X(04).                       00017100
017200*                                                                 00017200
017300* DIAGNOSTIC TRACE LINE -- WRITTEN TO THE OPERATOR CONSOLE        00017300
017400* EVERY 500TH REQUEST SO A HUNG RUN CAN BE SPOTTED FROM THE       00017400
017500* OUTPUT LISTING ALONE.                                           00017500
017600 01  WS-DEBUG-TRACE-LINE.                                         00017600
017700     05  WS-DBG-LABEL             PIC X(20).                      00017700
017800     05  WS-DBG-VALUE             PIC -(10)9.                     00017800
017900     05  FILLER                  PIC X(04).                       00017900
018000 01  WS-DEBUG-TRACE-ALT REDEFINES WS-DEBUG-TRACE-LINE.            00018000
018100     05  FILLER                   PIC X(35).                      00018100
018200*                                                                 00018200
018300* STANDALONE COUNTERS AND SWITCHES.                               00018300
018400 77  WS-FLAG-TABLE-MAX            PIC S9(04) COMP VALUE +500.     00018400
018500 77  WS-TBL-IDX                   PIC S9(04) COMP VALUE ZERO.     00018500
018600 77  WS-FOUND-IDX                 PIC S9(04) COMP VALUE ZERO.     00018600
018700 77  WS-FLAG-FOUND-SW             PIC X(01) VALUE 'N'.            00018700
018800     88  WS-FLAG-FOUND                  VALUE 'Y'.                00018800
018900     88  WS-FLAG-NOT-FOUND               VALUE 'N'.               00018900
019000 77  WS-FUNCTION-CODE             PIC X(01) VALUE SPACES.         00019000
019100 77  WS-HASH-RESULT                PIC S9(10) COMP VALUE ZERO.    00019100
019200 77  WS-COUNT-READ                PIC S9(09) COMP VALUE ZERO.     00019200
019300 77  WS-COUNT-MASTER-LOADED       PIC S9(09) COMP VALUE ZERO.     00019300
019400 77  WS-TRACE-QUOT                PIC S9(09) COMP VALUE ZERO.     00019400
019500 77  WS-TRACE-REM                 PIC S9(04) COMP VALUE ZERO.     00019500
019600***************************************************************** 00019600
019700 PROCEDURE DIVISION.                                              00019700
019800*                                                                 00019800
019900* MAINLINE -- OPEN, LOAD THE FLAG TABLE, PRIME THE FIRST          00019900
020000* REQUEST, THEN DRIVE THE EVALUATION LOOP TO REQUEST EOF.  NO     00020000
020100* MASTER-FILE REWRITE HAPPENS HERE -- FLAGEVAL ONLY READS THE     00020100
020200* CATALOG, IT NEVER MAINTAINS IT.                                 00020200
020300 000-MAIN-RTN.                                                    00020300
020400     ACCEPT CURRENT-DATE FROM DATE.                               00020400
020500     ACCEPT CURRENT-TIME FROM TIME.                               00020500
020600     DISPLAY 'FLAGEVAL STARTED DATE = ' CURRENT-MONTH '/'         00020600
020700            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00020700
020800     DISPLAY '             TIME = ' CURRENT-HOUR ':'              00020800
020900            CURRENT-MINUTE ':' CURRENT-SECOND .                   00020900
021000*                                                                 00021000
021100     PERFORM 700-OPEN-FILES.                                      00021100
021200     PERFORM 750-LOAD-FLAG-TABLE.                                 00021200
021300*                                                                 00021300
021400     PERFORM 720-READ-REQUEST-FILE.                               00021400
021500     PERFORM 100-PROCESS-REQUESTS                                 00021500
021600             UNTIL WS-REQ-EOF = 'Y'.                              00021600
021700*                                                                 00021700
021800     DISPLAY 'FLAGEVAL REQUESTS READ    = ' WS-COUNT-READ.        00021800
021900     DISPLAY 'FLAGEVAL MASTER RECS READ = '                       00021900
022000             WS-COUNT-MASTER-LOADED.                              00022000
022100     PERFORM 790-CLOSE-FILES.                                     00022100
022200     GOBACK.                                                      00022200
022300*                                                                 00022300
022400* 100-PROCESS-REQUESTS -- ONE PASS PER FLAGREQ RECORD: BUMP THE   00022400
022500* COUNT, TRACE IF DUE, LOOK THE FLAG UP IN THE TABLE, EVALUATE    00022500
022600* IT, WRITE THE RESULT, THEN PRIME THE NEXT REQUEST.              00022600
022700 100-PROCESS-REQUESTS.                                            00022700
022800     ADD 1 TO WS-COUNT-READ.                                      00022800
022900     PERFORM 050-CHECK-TRACE-RTN.                                 00022900
023000     PERFORM 200-LOOKUP-FLAG.                                     00023000
023100     PERFORM 300-EVALUATE-FLAG.                                   00023100
023200     PERFORM 400-WRITE-RESULT.                                    00023200
023300     PERFORM 720-READ-REQUEST-FILE.                               00023300
023400*                                                                 00023400
023500* 050-CHECK-TRACE-RTN -- FIRES THE CONSOLE TRACE LINE ON EVERY    00023500
023600* 500TH REQUEST (REMAINDER ZERO ON DIVIDE BY 500), SKIPPING       00023600
023700* THE VERY FIRST RECORD SINCE ZERO IS ALSO A ZERO REMAINDER.      00023700
023800 050-CHECK-TRACE-RTN.                                             00023800
023900     DIVIDE WS-COUNT-READ BY 500 GIVING WS-TRACE-QUOT             00023900
024000         REMAINDER WS-TRACE-REM.                                  00024000
024100     IF WS-TRACE-REM = ZERO AND WS-COUNT-READ > ZERO              00024100
024200         MOVE 'RECORDS READ SO FAR   ' TO WS-DBG-LABEL            00024200
024300         MOVE WS-COUNT-READ TO WS-DBG-VALUE                       00024300
024400         DISPLAY WS-DEBUG-TRACE-LINE                              00024400
024500     END-IF.                                                      00024500
024600*                                                                 00024600
024700* 200-LOOKUP-FLAG -- LINEAR SCAN OF WS-FLAG-TABLE BY FLAG NAME.   00024700
024800* DEV-0140 FIXED THIS PARAGRAPH TO STOP ON THE FIRST MATCH        00024800
024900* RATHER THAN SCANNING THE WHOLE TABLE EVERY TIME.                00024900
025000 200-LOOKUP-FLAG.                                                 00025000
025100     MOVE 'N' TO WS-FLAG-FOUND-SW.                                00025100
025200     MOVE ZERO TO WS-FOUND-IDX.                                   00025200
025300     MOVE 1 TO WS-TBL-IDX.                                        00025300
025400     PERFORM 210-SCAN-FLAG-TABLE                                  00025400
025500         UNTIL WS-TBL-IDX > WS-FLAG-TABLE-COUNT                   00025500
025600            OR WS-FLAG-FOUND.                                     00025600
025700*                                                                 00025700
025800* 210-SCAN-FLAG-TABLE -- ONE COMPARE PER CALL.                    00025800
025900 210-SCAN-FLAG-TABLE.                                             00025900
026000     IF WS-FLG-NAME (WS-TBL-IDX) = FER-FLAG-NAME                  00026000
026100         MOVE 'Y' TO WS-FLAG-FOUND-SW                             00026100
026200         MOVE WS-TBL-IDX TO WS-FOUND-IDX                          00026200
026300     ELSE                                                         00026300
026400         ADD 1 TO WS-TBL-IDX                                      00026400
026500     END-IF.                                                      00026500
026600*                                                                 00026600
026700* 300-EVALUATE-FLAG -- THE FOUR GATING RULES, TESTED IN ORDER,    00026700
026800* EACH ONE A NESTED IF WITH A CONTINUE (LEAVE THE FLAG            00026800
026900* DISABLED) ON THE FAILING SIDE.  A REQUEST ONLY REACHES THE      00026900
027000* ROLLOUT-PERCENTAGE DECISION AT THE BOTTOM IF ALL FOUR GATES     00027000
027100* PASS.  FRR-ENABLED-SW AND FRR-PERCENTILE ARE DEFAULTED TO       00027100
027200* DISABLED/ZERO UP FRONT SO EVERY EXIT PATH LEAVES THEM SET.      00027200
027300 300-EVALUATE-FLAG.                                               00027300
027400     MOVE ZERO TO FRR-PERCENTILE.                                 00027400
027500     MOVE 'N'  TO FRR-ENABLED-SW.                                 00027500
027600*    RULE 1 -- THE FLAG MUST EXIST ON THE MASTER CATALOG AT       00027600
027700*    ALL.  AN UNKNOWN FLAG NAME COMES BACK DISABLED, NOT          00027700
027800*    REJECTED -- THE REQUEST FILE IS NOT VALIDATED AHEAD OF       00027800
027900*    TIME.                                                        00027900
028000     IF WS-FLAG-NOT-FOUND                                         00028000
028100         CONTINUE                                                 00028100
028200     ELSE                                                         00028200
028300*        RULE 2 -- THE FLAG MUST BE MARKED ENABLED ON THE         00028300
028400*        MASTER *AND* CARRY ACTIVE LIFECYCLE STATUS.  EITHER      00028400
028500*        ONE FAILING IS TREATED THE SAME AS THE FLAG NOT          00028500
028600*        EXISTING AT ALL.                                         00028600
028700         IF WS-FLG-ENABLED-SW (WS-FOUND-IDX) NOT = 'Y'            00028700
028800            OR NOT WS-FLG-STATUS-ACTIVE (WS-FOUND-IDX)            00028800
028900             CONTINUE                                             00028900
029000         ELSE                                                     00029000
029100*            RULE 3 -- THE FLAG'S CONFIGURED ENVIRONMENT MUST     00029100
029200*            MATCH THE ENVIRONMENT NAMED ON THE REQUEST.  A       00029200
029300*            FLAG LIVE IN "PROD" NEVER EVALUATES ENABLED FOR A    00029300
029400*            REQUEST AGAINST "STAGE", AND VICE VERSA.             00029400
029500             IF WS-FLG-ENVIRONMENT (WS-FOUND-IDX)                 00029500
029600                     NOT = FER-ENVIRONMENT                        00029600
029700                 CONTINUE                                         00029700
029800             ELSE                                                 00029800
029900*                RULE 4 -- A ZERO ROLLOUT PERCENTAGE MEANS THE    00029900
030000*                FLAG IS CONFIGURED BUT NOT YET TURNED ON FOR     00030000
030100*                ANYONE.                                          00030100
030200                 IF WS-FLG-ROLLOUT-PCT (WS-FOUND-IDX) = ZERO      00030200
030300                     CONTINUE                                     00030300
030400                 ELSE                                             00030400
030500*                    100 OR MORE IS A FULL ROLLOUT -- EVERY       00030500
030600*                    REQUEST THAT SURVIVED RULES 1-4 IS           00030600
030700*                    ENABLED WITHOUT NEEDING A HASH AT ALL.       00030700
030800*                    ANYTHING IN BETWEEN IS SETTLED BY THE        00030800
030900*                    PERCENTILE-BUCKET TEST IN                    00030900
031000*                    350-COMPUTE-ROLLOUT-PCT BELOW.               00031000
031100                     IF WS-FLG-ROLLOUT-PCT (WS-FOUND-IDX)         00031100
031200                             >= 100                               00031200
031300                         MOVE 'Y' TO FRR-ENABLED-SW               00031300
031400                     ELSE                                         00031400
031500                         PERFORM 350-COMPUTE-ROLLOUT-PCT          00031500
031600                     END-IF                                       00031600
031700                 END-IF                                           00031700
031800             END-IF                                               00031800
031900         END-IF                                                   00031900
032000     END-IF.                                                      00032000
032100*                                                                 00032100
032200* 350-COMPUTE-ROLLOUT-PCT -- BUILDS THE FLAG-SPECIFIC HASH        00032200
032300* STRING, CALLS HASHCALC FOR THE PERCENTILE BUCKET, THEN          00032300
032400* ENABLES THE FLAG ONLY IF THE USER'S BUCKET FALLS AT OR BELOW    00032400
032500* THE CONFIGURED ROLLOUT PERCENTAGE -- THE SAME USER/FLAG PAIR    00032500
032600* ALWAYS LANDS IN THE SAME BUCKET, SO A GIVEN USER'S ENABLED/     00032600
032700* DISABLED OUTCOME NEVER FLIPS BETWEEN RUNS AS LONG AS THE        00032700
032800* ROLLOUT PERCENTAGE ITSELF DOES NOT CHANGE.                      00032800
032900 350-COMPUTE-ROLLOUT-PCT.                                         00032900
033000     PERFORM 900-BUILD-COMBINED-STRING.                           00033000
033100     MOVE 'P' TO WS-FUNCTION-CODE.                                00033100
033200     CALL 'HASHCALC' USING WS-COMBINED-STRING,                    00033200
033300                            WS-COMBINED-LEN,                      00033300
033400                            WS-FUNCTION-CODE,                     00033400
033500                            WS-HASH-RESULT.                       00033500
033600     MOVE WS-HASH-RESULT TO FRR-PERCENTILE.                       00033600
033700     IF FRR-PERCENTILE <= WS-FLG-ROLLOUT-PCT (WS-FOUND-IDX)       00033700
033800         MOVE 'Y' TO FRR-ENABLED-SW                               00033800
033900     ELSE                                                         00033900
034000         MOVE 'N' TO FRR-ENABLED-SW                               00034000
034100     END-IF.                                                      00034100
034200*                                                                 00034200
034300* 400-WRITE-RESULT -- WRITES ONE FLAGRES RECORD FOR THE CURRENT   00034300
034400* REQUEST, CARRYING WHATEVER 300-EVALUATE-FLAG DECIDED.           00034400
034500 400-WRITE-RESULT.                                                00034500
034600     MOVE FER-USER-ID   TO FRR-USER-ID.                           00034600
034700     MOVE FER-FLAG-NAME TO FRR-FLAG-NAME.                         00034700
034800     WRITE FLAG-EVAL-RESULT-RECORD.                               00034800
034900     EVALUATE WS-FLAGRES-STATUS                                   00034900
035000        WHEN '00'                                                 00035000
035100             CONTINUE                                             00035100
035200        WHEN OTHER                                                00035200
035300             DISPLAY 'FLAGRES WRITE ERROR.  RC: '                 00035300
035400                     WS-FLAGRES-STATUS                            00035400
035500     END-EVALUATE.                                                00035500
035600*                                                                 00035600
035700* 700-OPEN-FILES -- OPENS ALL THREE FILES.  EACH ONE'S STATUS     00035700
035800* IS CHECKED SEPARATELY (RATHER THAN COMBINED, AS COHRTASN AND    00035800
035900* EXPSTAT DO) SO THE OPERATOR MESSAGE NAMES THE SPECIFIC FILE     00035900
036000* THAT FAILED TO OPEN.                                            00036000
036100 700-OPEN-FILES.                                                  00036100
036200     OPEN INPUT  FLAG-MASTER-FILE                                 00036200
036300                 FLAG-REQUEST-FILE                                00036300
036400          OUTPUT FLAG-RESULT-FILE.                                00036400
036500     IF WS-FLAGMSTR-STATUS NOT = '00'                             00036500
036600       DISPLAY 'ERROR OPENING FLAGMSTR FILE. RC:'                 00036600
036700               WS-FLAGMSTR-STATUS                                 00036700
036800       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00036800
036900       MOVE 16 TO RETURN-CODE                                     00036900
037000       MOVE 'Y' TO WS-REQ-EOF                                     00037000
037100     END-IF.                                                      00037100
037200     IF WS-FLAGREQ-STATUS NOT = '00'                              00037200
037300       DISPLAY 'ERROR OPENING FLAGREQ FILE. RC:'                  00037300
037400               WS-FLAGREQ-STATUS                                  00037400
037500       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00037500
037600       MOVE 16 TO RETURN-CODE                                     00037600
037700       MOVE 'Y' TO WS-REQ-EOF                                     00037700
037800     END-IF.                                                      00037800
037900     IF WS-FLAGRES-STATUS NOT = '00'                              00037900
038000       DISPLAY 'ERROR OPENING FLAGRES FILE. RC:'                  00038000
038100               WS-FLAGRES-STATUS                                  00038100
038200       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00038200
038300       MOVE 16 TO RETURN-CODE                                     00038300
038400       MOVE 'Y' TO WS-REQ-EOF                                     00038400
038500     END-IF.                                                      00038500
038600*                                                                 00038600
038700* 720-READ-REQUEST-FILE -- SINGLE READ OF FLAGREQ.  SETTING       00038700
038800* WS-REQ-EOF ON A '10' STATUS DRIVES THE MAINLINE'S EVALUATION    00038800
038900* LOOP TO A STOP; SETTING IT ON ANY OTHER ERROR STATUS DOES THE   00038900
039000* SAME, SO A READ FAILURE ENDS THE RUN RATHER THAN LOOPING.       00039000
039100 720-READ-REQUEST-FILE.                                           00039100
039200     READ FLAG-REQUEST-FILE                                       00039200
039300       AT END MOVE 'Y' TO WS-REQ-EOF.                             00039300
039400     EVALUATE WS-FLAGREQ-STATUS                                   00039400
039500        WHEN '00'                                                 00039500
039600             CONTINUE                                             00039600
039700        WHEN '10'                                                 00039700
039800             MOVE 'Y' TO WS-REQ-EOF                               00039800
039900        WHEN OTHER                                                00039900
040000             DISPLAY 'FLAGREQ READ ERROR.  RC: '                  00040000
040100                     WS-FLAGREQ-STATUS                            00040100
040200             MOVE 'Y' TO WS-REQ-EOF                               00040200
040300     END-EVALUATE.                                                00040300
040400*                                                                 00040400
040500* 750-LOAD-FLAG-TABLE -- DRIVES THE ONE-TIME LOAD OF THE ENTIRE   00040500
040600* FLAG CATALOG INTO WS-FLAG-TABLE.  UNLIKE COHRTASN/EXPSTAT'S     00040600
040700* EQUIVALENT PARAGRAPH, THE MASTER FILE IS NOT CLOSED AND         00040700
040800* RE-OPENED LATER -- IT IS CLOSED ONCE, AT 790-CLOSE-FILES, AND   00040800
040900* NEVER REWRITTEN.                                                00040900
041000 750-LOAD-FLAG-TABLE.                                             00041000
041100     MOVE ZERO TO WS-FLAG-TABLE-COUNT.                            00041100
041200     PERFORM 760-READ-FLAG-MASTER.                                00041200
041300     PERFORM 770-ADD-TO-FLAG-TABLE                                00041300
041400         UNTIL WS-FLAGMSTR-EOF = 'Y'.                             00041400
041500*                                                                 00041500
041600* 760-READ-FLAG-MASTER -- SINGLE READ OF FLAGMSTR, COUNTING       00041600
041700* EACH SUCCESSFULLY READ RECORD FOR THE END-OF-RUN TOTAL.         00041700
041800 760-READ-FLAG-MASTER.                                            00041800
041900     READ FLAG-MASTER-FILE                                        00041900
042000       AT END MOVE 'Y' TO WS-FLAGMSTR-EOF.                        00042000
042100     EVALUATE WS-FLAGMSTR-STATUS                                  00042100
042200        WHEN '00'                                                 00042200
042300             ADD 1 TO WS-COUNT-MASTER-LOADED                      00042300
042400        WHEN '10'                                                 00042400
042500             MOVE 'Y' TO WS-FLAGMSTR-EOF                          00042500
042600        WHEN OTHER                                                00042600
042700             DISPLAY 'FLAGMSTR READ ERROR.  RC: '                 00042700
042800                     WS-FLAGMSTR-STATUS                           00042800
042900             MOVE 'Y' TO WS-FLAGMSTR-EOF                          00042900
043000     END-EVALUATE.                                                00043000
043100*                                                                 00043100
043200* 770-ADD-TO-FLAG-TABLE -- COPIES ONE MASTER RECORD, FIELD BY     00043200
043300* FIELD, INTO THE NEXT TABLE SLOT.  A CATALOG OF MORE THAN 500    00043300
043400* FLAGS SKIPS THE OVERFLOW ENTRY WITH A WARNING RATHER THAN       00043400
043500* ABENDING THE RUN.                                               00043500
043600 770-ADD-TO-FLAG-TABLE.                                           00043600
043700     IF WS-FLAG-TABLE-COUNT < WS-FLAG-TABLE-MAX                   00043700
043800         ADD 1 TO WS-FLAG-TABLE-COUNT                             00043800
043900         MOVE FLG-NAME        TO                                  00043900
044000                 WS-FLG-NAME (WS-FLAG-TABLE-COUNT)                00044000
044100         MOVE FLG-ENABLED-SW  TO                                  00044100
044200                 WS-FLG-ENABLED-SW (WS-FLAG-TABLE-COUNT)          00044200
044300         MOVE FLG-STATUS      TO                                  00044300
044400                 WS-FLG-STATUS (WS-FLAG-TABLE-COUNT)              00044400
044500         MOVE FLG-ENVIRONMENT TO                                  00044500
044600                 WS-FLG-ENVIRONMENT (WS-FLAG-TABLE-COUNT)         00044600
044700         MOVE FLG-ROLLOUT-PCT TO                                  00044700
044800                 WS-FLG-ROLLOUT-PCT (WS-FLAG-TABLE-COUNT)         00044800
044900     ELSE                                                         00044900
045000         DISPLAY 'FLAGMSTR TABLE FULL -- ENTRY IGNORED: '         00045000
045100                 FLG-NAME                                         00045100
045200     END-IF.                                                      00045200
045300     PERFORM 760-READ-FLAG-MASTER.                                00045300
045400*                                                                 00045400
045500* 790-CLOSE-FILES -- CLOSES ALL THREE FILES AT END OF RUN.        00045500
045600 790-CLOSE-FILES.                                                 00045600
045700     CLOSE FLAG-MASTER-FILE.                                      00045700
045800     CLOSE FLAG-REQUEST-FILE.                                     00045800
045900     CLOSE FLAG-RESULT-FILE.                                      00045900
046000*                                                                 00046000
046100* BUILDS THE HASHCALC COMBINED STRING FOR FLOW #1 -- ALWAYS       00046100
046200* THE FLAG-SPECIFIC FORM, USER-ID FOLLOWED BY A COLON AND THE     00046200
046300* FLAG NAME.  THIS MUST STAY BYTE-FOR-BYTE IDENTICAL TO THE       00046300
046400* HOST APPLICATION'S OWN ROLLOUT-CHECK STRING BUILD.              00046400
046500 900-BUILD-COMBINED-STRING.                                       00046500
046600     MOVE SPACES TO WS-COMBINED-STRING.                           00046600
046700     MOVE 1 TO WS-STR-PTR.                                        00046700
046800     STRING FER-USER-ID    DELIMITED BY SPACE                     00046800
046900            ':'            DELIMITED BY SIZE                      00046900
047000            FER-FLAG-NAME  DELIMITED BY SPACE                     00047000
047100         INTO WS-COMBINED-STRING                                  00047100
047200         WITH POINTER WS-STR-PTR                                  00047200
047300     END-STRING.                                                  00047300
047400     COMPUTE WS-COMBINED-LEN = WS-STR-PTR - 1.                    00047400
