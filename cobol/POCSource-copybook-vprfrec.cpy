000100******************************************************************
000200*    VPRFREC   -  VARIANT PERFORMANCE ROLL-UP RECORD              *
000300*    ONE ENTRY WRITTEN PER DISTINCT VARIANT NAME ON A CONTROL     *
000400*    BREAK OF THE METRIC EVENT FILE.  NO GRAND-TOTAL ENTRY IS     *
000500*    EVER WRITTEN TO THIS FILE.                                   *
000600*                                                                 *
000700*    ORIGINAL   -  D.PRESTON  -  09/03/93                         *
000800******************************************************************
000900 01  VARIANT-PERFORMANCE-RECORD.
001000     05  VPR-VARIANT-NAME            PIC X(20).
001100     05  VPR-TOTAL-EVENTS            PIC 9(09).
001200     05  VPR-CONVERSIONS             PIC 9(09).
001300     05  VPR-UNIQUE-USERS            PIC 9(09).
001400     05  VPR-TOTAL-REVENUE           PIC S9(9)V99 COMP-3.
001500     05  VPR-CONVERSION-RATE         PIC 9(3)V99 COMP-3.
001600     05  FILLER                      PIC X(24).
