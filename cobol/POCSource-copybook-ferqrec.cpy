000100******************************************************************
000200*    FERQREC   -  FLAG EVALUATION REQUEST RECORD                  *
000300*    ONE ENTRY PER (USER, FLAG) PAIR TO BE EVALUATED FOR ROLLOUT. *
000400*                                                                 *
000500*    ORIGINAL   -  R.NASH     -  02/14/91                         *
000600*    REVISED    -  D.PRESTON  -  09/03/93                         *
000700******************************************************************
000800 01  FLAG-EVAL-REQUEST-RECORD.
000900     05  FER-USER-ID                 PIC X(30).
001000     05  FER-FLAG-NAME               PIC X(30).
001100     05  FER-ENVIRONMENT             PIC X(15).
001200     05  FILLER                      PIC X(05).
