000100******************************************************************
000200*    METEREC   -  METRIC EVENT RECORD                             *
000300*    ONE ENTRY PER TRACKED EVENT (EXPOSURE, CLICK, CONVERSION,    *
000400*    PURCHASE, ERROR, ETC.) FED TO THE ROLL-UP REPORT PROGRAMS.   *
000500*    INPUT IS ASSUMED PRE-SORTED BY THE CONTROL-BREAK KEY THE     *
000600*    CONSUMING PROGRAM NEEDS (VARIANT NAME OR FLAG NAME).         *
000700*                                                                 *
000800*    ORIGINAL   -  R.NASH     -  02/14/91                         *
000900*    REVISED    -  D.PRESTON  -  09/03/93  -  ADDED VARIANT NAME  *
001000*                                             AND REVENUE FIELDS. *
001100******************************************************************
001200 01  METRIC-EVENT-RECORD.
001300     05  MET-USER-ID                 PIC X(30).
001400     05  MET-EXPERIMENT-NAME         PIC X(30).
001500     05  MET-FLAG-NAME               PIC X(30).
001600     05  MET-EVENT-TYPE              PIC X(25).
001700         88  MET-EVT-EXPOSURE       VALUE 'EXPERIMENT_EXPOSURE'.
001800         88  MET-EVT-CONVERSION     VALUE 'CONVERSION'.
001900         88  MET-EVT-FLAG-ENABLED   VALUE 'FLAG_ENABLED'.
002000         88  MET-EVT-FLAG-DISABLED  VALUE 'FLAG_DISABLED'.
002100         88  MET-EVT-CLICK          VALUE 'CLICK'.
002200         88  MET-EVT-PURCHASE       VALUE 'PURCHASE'.
002300     05  MET-VARIANT-NAME            PIC X(20).
002400     05  MET-EVENT-VALUE             PIC S9(9)V99 COMP-3.
002500     05  MET-REVENUE                 PIC S9(9)V99 COMP-3.
002600     05  MET-ENVIRONMENT             PIC X(15).
002700     05  FILLER                      PIC X(08).
