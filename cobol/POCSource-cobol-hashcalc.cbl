000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  HASHCALC                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. NASH                                               00000700
000800*                                                                 00000800
000900* COMPUTES THE DETERMINISTIC USER-ID STRING HASH SHARED BY THE    00000900
001000* FLAG ROLLOUT (FLAGEVAL) AND EXPERIMENT COHORT (COHRTASN)        00001000
001100* BATCH RUNS.  REPRODUCES THE HOST APPLICATION'S OWN STRING-HASH  00001100
001200* ALGORITHM BYTE FOR BYTE, INCLUDING ITS 32-BIT WRAP-AROUND AND   00001200
001300* ITS NEGATIVE-DIVIDEND REMAINDER BEHAVIOR, SO THAT A GIVEN USER  00001300
001400* ID ALWAYS MAPS TO THE SAME 1-100 PERCENTILE ACROSS RUNS.        00001400
001500*                                                                 00001500
001600* CALLING SEQUENCE:                                               00001600
001700*     CALL 'HASHCALC' USING LK-COMBINED-STRING                    00001700
001800*                             LK-STRING-LENGTH                    00001800
001900*                             LK-FUNCTION-CODE                    00001900
002000*                             LK-RESULT-VALUE                     00002000
002100*                                                                 00002100
002200*     LK-FUNCTION-CODE = 'P'  RETURNS A 1-100 PERCENTILE          00002200
002300*                              ( (ABS HASH MOD 100) + 1 )         00002300
002400*     LK-FUNCTION-CODE = 'H'  RETURNS THE RAW ABS HASH VALUE      00002400
002500*                              USED FOR THE CONTROL/TREATMENT     00002500
002600*                              PARITY SPLIT.                      00002600
002700*                                                                 00002700
002800* THIS IS A SUBPROGRAM ONLY -- IT OPENS NO FILES OF ITS OWN AND   00002800
002900* IS NEVER RUN AS A STANDALONE STEP.  BOTH CALLING PROGRAMS PASS  00002900
003000* A STRING THEY HAVE ALREADY BUILT (USER ID ALONE FOR 'P', USER   00003000
003100* ID PLUS EXPERIMENT NAME FOR 'H') AND EXPECT THE SAME ANSWER     00003100
003200* EVERY TIME FOR THE SAME INPUT -- THE WHOLE POINT OF STICKY      00003200
003300* ROLLOUT AND COHORT ASSIGNMENT DEPENDS ON THAT DETERMINISM.      00003300
003400***************************************************************** 00003400
003500* CHANGE LOG                                                      00003500
003600***************************************************************** 00003600
003700* 02/14/91  RCN  ORIGINAL - EXTRACTED FROM THE FLAG ENGINE'S      00003700
003800*                INLINE HASH CODE SO CALCFLAG AND THE NEW         00003800
003900*                EXPERIMENT WORK COULD SHARE ONE ROUTINE.         00003900
004000* 02/20/91  RCN  ADDED THE 95-BYTE PRINTABLE-ASCII LOOKUP TABLE;  00004000
004100*                PRIOR VERSION ONLY HANDLED UPPER-CASE IDS.       00004100
004200* 09/03/93  DLP  ADDED LK-FUNCTION-CODE 'H' PATH FOR THE          00004200
004300*                EXPERIMENT CONTROL/TREATMENT SPLIT HASH          00004300
004400*                (SEE COHRTASN).  REQUEST EXP-0091.               00004400
004500* 04/11/94  DLP  CORRECTED 32-BIT WRAP LOGIC -- PRIOR VERSION     00004500
004600*                LOST THE SIGN ON VALUES NEAR THE WRAP BOUNDARY.  00004600
004700*                REQUEST EXP-0114.                                00004700
004800* 08/02/94  DLP  ADDED WS-CALL-COUNTER DIAGNOSTIC FOR THE         00004800
004900*                OPERATIONS DESK; NO FUNCTIONAL CHANGE.           00004900
005000* 11/17/98  KMA  YEAR 2000 REVIEW -- THIS PROGRAM CARRIES NO      00005000
005100*                DATE FIELDS OF ITS OWN.  NO CHANGES REQUIRED.    00005100
005200*                SIGNED OFF PER Y2K PROJECT CHECKLIST #0447.      00005200
005300* 01/06/99  KMA  ADDED DEFENSIVE MOVE OF SPACES TO THE COMBINED   00005300
005400*                STRING WORK AREA BEFORE EACH CALL SO A SHORT     00005400
005500*                LK-STRING-LENGTH CANNOT PICK UP A PRIOR CALL'S   00005500
005600*                TRAILING BYTES.  REQUEST HD-1123.                00005600
005700* 03/29/03  TDO  RAISED THE MAXIMUM COMBINED-STRING LENGTH FROM   00005700
005800*                48 TO 64 BYTES FOR THE LONGER EXPERIMENT-NAME    00005800
005900*                SUFFIXED STRINGS.  REQUEST HD-2216.              00005900
006000* 07/14/07  TDO  ADDED 150-COMPUTE-ABS-HASH-RTN AS ITS OWN        00006000
006100*                PARAGRAPH FOR THE OPERATIONS DESK'S BENEFIT      00006100
006200*                WHEN WALKING A DUMP.  NO LOGIC CHANGE.           00006200
006300* 11/02/09  TDO  ADDED PARAGRAPH-LEVEL COMMENTARY THROUGHOUT      00006300
006400*                AFTER AN AUDIT FINDING THAT THE PROGRAM WAS      00006400
006500*                UNDER-DOCUMENTED FOR ITS SIZE.  REQUEST          00006500
006600*                DEV-0261.  NO LOGIC CHANGED.                     00006600
006700***************************************************************** 00006700
006800                                                                  00006800
006900 IDENTIFICATION DIVISION.                                         00006900
007000 PROGRAM-ID.     HASHCALC.                                        00007000
007100 AUTHOR.         R. NASH.                                         00007100
007200 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00007200
007300 DATE-WRITTEN.   02/14/91.                                        00007300
007400 DATE-COMPILED.  07/14/07.                                        00007400
007500 SECURITY.       NON-CONFIDENTIAL.                                00007500
007600                                                                  00007600
007700 ENVIRONMENT DIVISION.                                            00007700
007800 CONFIGURATION SECTION.                                           00007800
007900 SOURCE-COMPUTER. IBM-370.                                        00007900
008000 OBJECT-COMPUTER. IBM-370.                                        00008000
008100 SPECIAL-NAMES.                                                   00008100
008200     C01 IS TOP-OF-FORM.                                          00008200
008300*    NO FILE-CONTROL / INPUT-OUTPUT SECTION -- HASHCALC IS A      00008300
008400*    PURE COMPUTATION SUBPROGRAM WITH NO FILES OF ITS OWN.        00008400
008500                                                                  00008500
008600 DATA DIVISION.                                                   00008600
008700 WORKING-STORAGE SECTION.                                         00008700
008800                                                                  00008800
008900*    CONSOLE BANNER -- NEVER ACTUALLY DISPLAYED IN THE CURRENT    00008900
009000*    VERSION; RETAINED FROM THE ORIGINAL STANDALONE-TEST DRIVER   00009000
009100*    THIS ROUTINE WAS CARVED OUT OF.  HARMLESS TO LEAVE IN.       00009100
009200 01  WS-PROGRAM-BANNER.                                           00009200
009300     05  FILLER              PIC X(19) VALUE 'HASHCALC RUNNING'.  00009300
009400     05  FILLER              PIC X(21) VALUE SPACES.              00009400
009500                                                                  00009500
009600*    3-1 -- 95-BYTE PRINTABLE ASCII TABLE, SPACE (32) THRU        00009600
009700*    TILDE (126).  SUBSCRIPT N HOLDS CHARACTER CODE N + 31.       00009700
009800 01  WS-ASCII-PRINTABLE.                                          00009800
009900     05  FILLER              PIC X(52) VALUE                      00009900
010000         ' !"#$%&''()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNOPQRS'. 00010000
010100     05  FILLER              PIC X(43) VALUE                      00010100
010200         'TUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~'.           00010200
010300*    REDEFINES THE 95-BYTE LITERAL ABOVE AS A ONE-CHARACTER-PER-  00010300
010400*    ENTRY TABLE SO 120-LOOKUP-CHAR-CODE-RTN CAN SCAN IT BY       00010400
010500*    SUBSCRIPT INSTEAD OF REFERENCE-MODIFYING THE LITERAL.        00010500
010600 01  WS-ASCII-TABLE REDEFINES WS-ASCII-PRINTABLE.                 00010600
010700     05  WS-ASCII-ENTRY      PIC X(01) OCCURS 95 TIMES.           00010700
010800                                                                  00010800
010900*    3-2 -- LOCAL COPY OF THE CALLER'S STRING, RE-VIEWED AS A     00010900
011000*    TABLE OF SINGLE CHARACTERS SO THE HASH LOOP CAN WALK IT      00011000
011100*    WITHOUT REFERENCE MODIFICATION.                              00011100
011200 01  WS-COMBINED-WORK-AREA   PIC X(64).                           00011200
011300*    REDEFINES THE 64-BYTE WORK COPY BY SINGLE CHARACTER SO       00011300
011400*    110-HASH-ONE-CHAR-RTN CAN INDEX IT DIRECTLY BY WS-CHAR-IDX.  00011400
011500 01  WS-COMBINED-CHAR-TABLE REDEFINES WS-COMBINED-WORK-AREA.      00011500
011600     05  WS-COMBINED-CHAR    PIC X(01) OCCURS 64 TIMES.           00011600
011700                                                                  00011700
011800*    3-3 -- OPERATIONS-DESK DUMP-TRACE LINE AND ITS FLAT ALIAS.   00011800
011900*    SEE 08/02/94 DLP ABOVE -- WRITTEN ONLY EVERY 500TH CALL.     00011900
012000 01  WS-DEBUG-TRACE-LINE.                                         00012000
012100     05  WS-DBG-LABEL        PIC X(20) VALUE SPACES.              00012100
012200     05  WS-DBG-VALUE        PIC -(10)9.                          00012200
012300 01  WS-DEBUG-TRACE-ALT REDEFINES WS-DEBUG-TRACE-LINE.            00012300
012400     05  FILLER              PIC X(31).                           00012400
012500                                                                  00012500
012600*    HASH-COMPUTATION WORK FIELDS -- WS-RUN-HASH IS THE RUNNING   00012600
012700*    32-BIT SIGNED HASH AS EACH CHARACTER IS FOLDED IN;           00012700
012800*    WS-WRAP-TEMP/QUOT/REM ARE THE WIDE INTERMEDIATE FIELDS USED  00012800
012900*    TO RE-BIAS THAT VALUE BACK INTO SIGNED 32-BIT RANGE;         00012900
013000*    WS-ABS-HASH IS THE ABSOLUTE VALUE OF THE FINAL HASH; AND     00013000
013100*    WS-PCT-QUOT/REM ARE THE MOD-100 WORK FIELDS FOR THE          00013100
013200*    PERCENTILE FUNCTION.                                         00013200
013300 01  WS-HASH-WORK-AREA.                                           00013300
013400     05  WS-RUN-HASH          PIC S9(10) COMP.                    00013400
013500     05  WS-WRAP-TEMP        PIC S9(15) COMP.                     00013500
013600     05  WS-WRAP-QUOT        PIC S9(06) COMP.                     00013600
013700     05  WS-WRAP-REM         PIC S9(11) COMP.                     00013700
013800     05  WS-ABS-HASH         PIC S9(10) COMP.                     00013800
013900     05  WS-PCT-QUOT         PIC S9(09) COMP.                     00013900
014000     05  WS-PCT-REM          PIC S9(05) COMP.                     00014000
014100     05  FILLER              PIC X(08).                           00014100
014200                                                                  00014200
014300*    STANDALONE SUBSCRIPTS, COUNTERS AND THE THREE CONSTANTS      00014300
014400*    THAT DEFINE THE SIGNED 32-BIT WRAP BOUNDARY.                 00014400
014500 77  WS-CHAR-IDX             PIC S9(04) COMP VALUE ZERO.          00014500
014600 77  WS-TBL-SUB              PIC S9(04) COMP VALUE ZERO.          00014600
014700 77  WS-CHAR-CODE            PIC S9(04) COMP VALUE ZERO.          00014700
014800 77  WS-SIGNED-32-MAX        PIC S9(11) COMP VALUE +2147483647.   00014800
014900 77  WS-WRAP-DIVISOR         PIC S9(11) COMP VALUE +4294967296.   00014900
015000 77  WS-MIN-VALUE-32         PIC S9(11) COMP VALUE -2147483648.   00015000
015100 77  WS-CALL-COUNTER         PIC S9(09) COMP VALUE ZERO.          00015100
015200 77  WS-TRACE-QUOT           PIC S9(09) COMP VALUE ZERO.          00015200
015300 77  WS-TRACE-REM            PIC S9(04) COMP VALUE ZERO.          00015300
015400                                                                  00015400
015500*    LINKAGE SECTION -- THE FOUR PARAMETERS PASSED BY EVERY       00015500
015600*    CALLER.  LK-RESULT-VALUE CARRIES EITHER A PERCENTILE OR A    00015600
015700*    RAW HASH DEPENDING ON LK-FUNCTION-CODE.                      00015700
015800 LINKAGE SECTION.                                                 00015800
015900 01  LK-COMBINED-STRING      PIC X(64).                           00015900
016000 01  LK-STRING-LENGTH        PIC S9(04) COMP.                     00016000
016100 01  LK-FUNCTION-CODE        PIC X(01).                           00016100
016200     88  LK-FUNC-PERCENTILE       VALUE 'P'.                      00016200
016300     88  LK-FUNC-ASSIGN-HASH      VALUE 'H'.                      00016300
016400 01  LK-RESULT-VALUE         PIC S9(10) COMP.                     00016400
016500                                                                  00016500
016600 PROCEDURE DIVISION USING LK-COMBINED-STRING                      00016600
016700                           LK-STRING-LENGTH                       00016700
016800                           LK-FUNCTION-CODE                       00016800
016900                           LK-RESULT-VALUE.                       00016900
017000                                                                  00017000
017100*    000 -- ENTRY POINT.  COPIES THE CALLER'S STRING INTO A       00017100
017200*    LOCAL, SPACE-CLEARED WORK AREA (SEE 01/06/99 KMA ABOVE),     00017200
017300*    COMPUTES THE RAW SIGNED HASH AND ITS ABSOLUTE VALUE, THEN    00017300
017400*    DISPATCHES ON LK-FUNCTION-CODE TO EITHER THE PERCENTILE OR   00017400
017500*    THE RAW-HASH RETURN PATH BEFORE HANDING CONTROL BACK.        00017500
017600 000-MAIN-RTN.                                                    00017600
017700     ADD 1                       TO WS-CALL-COUNTER.              00017700
017800     PERFORM 050-CHECK-TRACE-RTN THRU 050-EXIT.                   00017800
017900     MOVE SPACES                 TO WS-COMBINED-WORK-AREA.        00017900
018000     MOVE LK-COMBINED-STRING     TO WS-COMBINED-WORK-AREA.        00018000
018100     PERFORM 100-COMPUTE-HASH-RTN THRU 100-EXIT.                  00018100
018200     PERFORM 150-COMPUTE-ABS-HASH-RTN THRU 150-EXIT.              00018200
018300     IF LK-FUNC-PERCENTILE                                        00018300
018400         PERFORM 200-COMPUTE-PERCENTILE-RTN THRU 200-EXIT         00018400
018500     ELSE                                                         00018500
018600         PERFORM 300-COMPUTE-ASSIGN-HASH-RTN THRU 300-EXIT        00018600
018700     END-IF.                                                      00018700
018800     GOBACK.                                                      00018800
018900                                                                  00018900
019000*    050 -- OPERATIONS-DESK TRACE.  EVERY 500TH CALL WRITES A     00019000
019100*    LINE TO THE JOB LOG SO A HUNG OR LOOPING CALLER SHOWS UP     00019100
019200*    IN THE SYSOUT WITHOUT A FULL DEBUG TRACE.                    00019200
019300 050-CHECK-TRACE-RTN.                                             00019300
019400     DIVIDE WS-CALL-COUNTER BY 500                                00019400
019500         GIVING WS-TRACE-QUOT REMAINDER WS-TRACE-REM.             00019500
019600     IF WS-TRACE-REM = ZERO                                       00019600
019700         MOVE 'HASHCALC CALL COUNT'  TO WS-DBG-LABEL              00019700
019800         MOVE WS-CALL-COUNTER        TO WS-DBG-VALUE              00019800
019900         DISPLAY WS-DEBUG-TRACE-LINE                              00019900
020000     END-IF.                                                      00020000
020100 050-EXIT.                                                        00020100
020200     EXIT.                                                        00020200
020300                                                                  00020300
020400*    100 -- WALKS THE COMBINED STRING ONE BYTE AT A TIME AND      00020400
020500*    BUILDS THE RUNNING 32-BIT STRING HASH, WRAPPING SIGNED       00020500
020600*    SIGNED ARITHMETIC AFTER EVERY MULTIPLY-AND-ADD STEP.         00020600
020700 100-COMPUTE-HASH-RTN.                                            00020700
020800     MOVE ZERO                   TO WS-RUN-HASH.                  00020800
020900     PERFORM 110-HASH-ONE-CHAR-RTN THRU 110-EXIT                  00020900
021000         VARYING WS-CHAR-IDX FROM 1 BY 1                          00021000
021100         UNTIL WS-CHAR-IDX > LK-STRING-LENGTH.                    00021100
021200 100-EXIT.                                                        00021200
021300     EXIT.                                                        00021300
021400                                                                  00021400
021500*    110 -- ONE CHARACTER'S CONTRIBUTION TO THE RUNNING HASH:     00021500
021600*    LOOK UP ITS NUMERIC CODE, FOLD IT IN AS (HASH * 31) +        00021600
021700*    CODE -- THE CLASSIC POLYNOMIAL STRING-HASH STEP -- THEN      00021700
021800*    WRAP THE RESULT BACK INTO SIGNED 32-BIT RANGE.               00021800
021900 110-HASH-ONE-CHAR-RTN.                                           00021900
022000     PERFORM 120-LOOKUP-CHAR-CODE-RTN THRU 120-EXIT.              00022000
022100     COMPUTE WS-WRAP-TEMP =                                       00022100
022200         (WS-RUN-HASH * 31) + WS-CHAR-CODE.                       00022200
022300     PERFORM 130-WRAP-32-BIT-RTN THRU 130-EXIT.                   00022300
022400 110-EXIT.                                                        00022400
022500     EXIT.                                                        00022500
022600                                                                  00022600
022700*    120 -- LINEAR SCAN OF THE PRINTABLE-ASCII TABLE.  THE SHOP   00022700
022800*    HAS NO SEARCH/SEARCH ALL VERB IN ANY PRODUCTION PROGRAM SO   00022800
022900*    NONE IS INTRODUCED HERE.                                     00022900
023000 120-LOOKUP-CHAR-CODE-RTN.                                        00023000
023100     MOVE ZERO                   TO WS-CHAR-CODE.                 00023100
023200     PERFORM 125-SCAN-TABLE-RTN THRU 125-EXIT                     00023200
023300         VARYING WS-TBL-SUB FROM 1 BY 1                           00023300
023400         UNTIL WS-TBL-SUB > 95                                    00023400
023500            OR WS-CHAR-CODE NOT = ZERO.                           00023500
023600 120-EXIT.                                                        00023600
023700     EXIT.                                                        00023700
023800                                                                  00023800
023900*    125 -- ONE COMPARE PER CALL.  A MATCH SETS WS-CHAR-CODE TO   00023900
024000*    THE CHARACTER'S CODE POINT (TABLE SUBSCRIPT + 31), WHICH     00024000
024100*    ALSO SATISFIES THE LOOP'S EXIT TEST IN 120 ABOVE.            00024100
024200 125-SCAN-TABLE-RTN.                                              00024200
024300     IF WS-ASCII-ENTRY (WS-TBL-SUB) =                             00024300
024400            WS-COMBINED-CHAR (WS-CHAR-IDX)                        00024400
024500         COMPUTE WS-CHAR-CODE = WS-TBL-SUB + 31                   00024500
024600     END-IF.                                                      00024600
024700 125-EXIT.                                                        00024700
024800     EXIT.                                                        00024800
024900                                                                  00024900
025000*    130 -- REDUCES A WIDE INTERMEDIATE VALUE TO THE SIGNED       00025000
025100*    32-BIT RANGE [-2147483648 .. 2147483647] BY TAKING ITS       00025100
025200*    REMAINDER MODULO 2**32 AND RE-BIASING INTO SIGNED FORM --    00025200
025300*    THE SAME BIT PATTERN A 32-BIT BINARY ADD/MULTIPLY WOULD      00025300
025400*    LEAVE BEHIND ON THE HOST MACHINE.  A NEGATIVE REMAINDER IS   00025400
025500*    PUSHED BACK POSITIVE BY ADDING THE DIVISOR, THEN VALUES      00025500
025600*    ABOVE THE SIGNED MAXIMUM ARE RE-BIASED NEGATIVE BY           00025600
025700*    SUBTRACTING THE DIVISOR -- THIS TWO-STEP IS WHAT DEV-0114    00025700
025800*    (04/11/94 ABOVE) FIXED AFTER IT LOST THE SIGN NEAR THE WRAP  00025800
025900*    BOUNDARY.                                                    00025900
026000 130-WRAP-32-BIT-RTN.                                             00026000
026100     DIVIDE WS-WRAP-TEMP BY WS-WRAP-DIVISOR                       00026100
026200         GIVING WS-WRAP-QUOT REMAINDER WS-WRAP-REM.               00026200
026300     IF WS-WRAP-REM < 0                                           00026300
026400         ADD WS-WRAP-DIVISOR      TO WS-WRAP-REM                  00026400
026500     END-IF.                                                      00026500
026600     IF WS-WRAP-REM > WS-SIGNED-32-MAX                            00026600
026700         COMPUTE WS-RUN-HASH = WS-WRAP-REM - WS-WRAP-DIVISOR      00026700
026800     ELSE                                                         00026800
026900         MOVE WS-WRAP-REM         TO WS-RUN-HASH                  00026900
027000     END-IF.                                                      00027000
027100 130-EXIT.                                                        00027100
027200     EXIT.                                                        00027200
027300                                                                  00027300
027400*    150 -- ABSOLUTE VALUE OF A 32-BIT SIGNED HASH.  THE MOST     00027400
027500*    NEGATIVE 32-BIT VALUE, -2147483648, IS LEFT UNCHANGED        00027500
027600*    (STILL NEGATIVE) SINCE +2147483648 CANNOT BE REPRESENTED     00027600
027700*    IN A 32-BIT SIGNED FIELD.  REPRODUCED HERE ON PURPOSE.       00027700
027800 150-COMPUTE-ABS-HASH-RTN.                                        00027800
027900     IF WS-RUN-HASH = WS-MIN-VALUE-32                             00027900
028000         MOVE WS-RUN-HASH         TO WS-ABS-HASH                  00028000
028100     ELSE                                                         00028100
028200         IF WS-RUN-HASH < 0                                       00028200
028300             COMPUTE WS-ABS-HASH = ZERO - WS-RUN-HASH             00028300
028400         ELSE                                                     00028400
028500             MOVE WS-RUN-HASH     TO WS-ABS-HASH                  00028500
028600         END-IF                                                   00028600
028700     END-IF.                                                      00028700
028800 150-EXIT.                                                        00028800
028900     EXIT.                                                        00028900
029000                                                                  00029000
029100*    200 -- PERCENTILE = (ABS-HASH MOD 100) + 1.  COBOL'S         00029100
029200*    DEFAULT DIVIDE REMAINDER TRUNCATES TOWARD ZERO, SO THE       00029200
029300*    ABSOLUTE-VALUE EDGE CASE'S NEGATIVE REMAINDER CARRIES        00029300
029400*    THROUGH UNCHANGED.  CALLED WITH LK-FUNCTION-CODE = 'P' BY    00029400
029500*    BOTH FLAGEVAL'S ROLLOUT-PERCENTAGE TEST AND COHRTASN'S       00029500
029600*    TRAFFIC-INCLUSION TEST.                                      00029600
029700 200-COMPUTE-PERCENTILE-RTN.                                      00029700
029800     DIVIDE WS-ABS-HASH BY 100                                    00029800
029900         GIVING WS-PCT-QUOT REMAINDER WS-PCT-REM.                 00029900
030000     COMPUTE LK-RESULT-VALUE = WS-PCT-REM + 1.                    00030000
030100 200-EXIT.                                                        00030100
030200     EXIT.                                                        00030200
030300                                                                  00030300
030400*    300 -- RETURNS THE ABS-HASH ITSELF; COHRTASN TESTS ITS       00030400
030500*    PARITY FOR THE CONTROL/TREATMENT SPLIT.  CALLED ONLY WITH    00030500
030600*    LK-FUNCTION-CODE = 'H'.                                      00030600
030700 300-COMPUTE-ASSIGN-HASH-RTN.                                     00030700
030800     MOVE WS-ABS-HASH             TO LK-RESULT-VALUE.             00030800
030900 300-EXIT.                                                        00030900
031000     EXIT.                                                        00031000
