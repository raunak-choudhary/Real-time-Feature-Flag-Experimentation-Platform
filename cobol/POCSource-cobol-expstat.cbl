000100*****************************************************************
000200* EXPSTAT.CBL
000300*
000400*     The Program applies operator-submitted lifecycle transition
000500*     commands (MARKREADY/START/PAUSE/STOP/ARCHIVE/CANCEL) against
000600*     the EXPERIMENT master, one command per STATXCMD record, then
000700*     runs a completion-percentage pass over every experiment on
000800*     the (possibly updated) master and prints both activities on
000900*     STATRPT.  A transition attempted from an ineligible source
001000*     status is rejected and reported -- it is never abended and
001100*     never silently applied.
001200*
001300*     Paragraph shape follows CALCCOST's own gate-validation style
001400*     (numbered nnn-RTN / nnn-EXIT pairs, GO TO nnn-ERROR-RTN on a
001500*     fatal open failure); the EXPMSTR table-load/rewrite carries
001600*     forward the load/accumulate/rewrite habit already used on
001700*     this same file by COHRTASN.
001800*****************************************************************
001900*
002000* CHANGE LOG
002100*
002200*   DATE      BY   REQUEST    DESCRIPTION
002300*   --------  ---  ---------  ------------------------------------
002400*   04/11/94  DLP  DEV-0142   ORIGINAL PROGRAM -- WRITTEN ALONG-
002500*                             SIDE THE EXP-STATUS FIELD ADDED TO
002600*                             EXPMREC THIS SAME RELEASE.
002700*   01/11/99  KMA  Y2K-0091   YEAR 2000 REVIEW.  NO 2-DIGIT YEAR
002800*                             FIELDS IN THIS PROGRAM.  SIGNED OFF.
002900*   08/19/03  TDO  DEV-0204   COMPLETION PERCENTAGE NOW GUARDED
003000*                             ON A ZERO MINIMUM SAMPLE SIZE --
003100*                             WAS DIVIDING BY ZERO ON DRAFTS.
003200*   03/15/07  TDO  DEV-0243   READS/MAINTAINS EXP-START-DATE AND
003300*                             EXP-END-DATE, ADDED TO EXPMREC THIS
003400*                             RELEASE FOR THE START/STOP/CANCEL
003500*                             TRANSITIONS.
003600*   11/02/09  TDO  DEV-0261   ADDED PARAGRAPH-LEVEL COMMENTARY
003700*                             THROUGHOUT AFTER AN AUDIT FINDING
003800*                             THAT THE PROGRAM WAS UNDER-
003900*                             DOCUMENTED FOR ITS SIZE.  NO LOGIC
004000*                             CHANGED.
004100*****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.     EXPSTAT.
004400 AUTHOR.         D. PRESTON.
004500 INSTALLATION.   COBOL DEVELOPMENT CENTER.
004600 DATE-WRITTEN.   04/11/94.
004700 DATE-COMPILED.  03/15/07.
004800 SECURITY.       NON-CONFIDENTIAL.
004900*
005000* ENVIRONMENT DIVISION -- ONE TOP-OF-FORM CHANNEL FOR THE
005100* HEADING SKIP ON STATRPT, THREE SEQUENTIAL FILES.  NO SORT,
005200* NO SUBROUTINE CALLS IN THIS PROGRAM.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    EXPMSTR IS OPENED INPUT FOR THE TABLE LOAD, THEN RE-OPENED
006000*    OUTPUT AT 400-REWRITE-EXP-MASTER TO CARRY FORWARD ANY
006100*    STATUS/DATE CHANGES MADE DURING THE TRANSITION PASS.
006200     SELECT EXPERIMENT-MASTER-FILE ASSIGN TO EXPMSTR
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS  IS  WS-EXPMSTR-STATUS.
006500*    STATXCMD -- ONE LIFECYCLE COMMAND PER RECORD, OPERATOR
006600*    SUBMITTED.  READ SEQUENTIALLY, ONE COMMAND APPLIED PER PASS.
006700     SELECT STATUS-TRANSITION-FILE ASSIGN TO STATXCMD
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS  IS  WS-STATXCMD-STATUS.
007000*    STATRPT -- PRINT FILE CARRYING BOTH THE TRANSITION-ACTIVITY
007100*    SECTION AND THE COMPLETION-PERCENTAGE SECTION, IN THAT ORDER.
007200     SELECT STATUS-REPORT-FILE     ASSIGN TO STATRPT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS  IS  WS-STATRPT-STATUS.
007500*****************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900* EXPMSTR RECORD LAYOUT COMES FROM THE SHARED EXPMREC COPYBOOK
008000* (ALSO USED BY COHRTASN).  THE OLD-FORMAT REDEFINES BELOW IS
008100* KEPT PURELY FOR HISTORICAL REFERENCE -- SEE DEV-0243 ABOVE --
008200* AND IS NOT REFERENCED ANYWHERE IN THIS PROGRAM'S LOGIC.
008300 FD  EXPERIMENT-MASTER-FILE
008400     LABEL RECORDS ARE STANDARD.
008500     COPY EXPMREC.
008600* PRE-DATE-FIELD MASTER LAYOUT -- SEE DEV-0243 ABOVE.
008700 01  EXPMSTR-OLD-FORMAT REDEFINES EXPERIMENT-MASTER-RECORD.
008800     05  EOD-EXP-ID              PIC 9(09).
008900     05  EOD-EXP-NAME            PIC X(30).
009000     05  EOD-EXP-STATUS          PIC X(10).
009100     05  FILLER                  PIC X(122).
009200*
009300* STATXCMD RECORD LAYOUT -- SEE THE STCMREC COPYBOOK FOR THE
009400* COMMAND CODE 88-LEVELS TESTED BY 300-APPLY-TRANSITION BELOW.
009500 FD  STATUS-TRANSITION-FILE
009600     LABEL RECORDS ARE STANDARD.
009700     COPY STCMREC.
009800*
009900* STATRPT IS A PLAIN 80-BYTE PRINT LINE.  THE TWO DETAIL-LINE
010000* GROUPS BELOW IN WORKING-STORAGE ARE MOVED INTO IT BY PARAGRAPH.
010100 FD  STATUS-REPORT-FILE
010200     LABEL RECORDS ARE STANDARD.
010300 01  REPORT-LINE-OUT             PIC X(80).
010400*
010500 WORKING-STORAGE SECTION.
010600*
010700* RUN-DATE WORK AREA.  ACCEPT ... FROM DATE GIVES YYMMDD; THE
010800* REDEFINES BELOW LIFTS JUST THE SIX-DIGIT NUMERIC DATE OUT OF
010900* THE FULL DATE/TIME BLOCK FOR STAMPING EXP-START-DATE AND
011000* EXP-END-DATE ON THE START/STOP/CANCEL TRANSITIONS.
011100 01  SYSTEM-DATE-AND-TIME.
011200     05  CURRENT-DATE.
011300         10  CURRENT-YEAR         PIC 9(2).
011400         10  CURRENT-MONTH        PIC 9(2).
011500         10  CURRENT-DAY          PIC 9(2).
011600     05  CURRENT-TIME.
011700         10  CURRENT-HOUR         PIC 9(2).
011800         10  CURRENT-MINUTE       PIC 9(2).
011900         10  CURRENT-SECOND       PIC 9(2).
012000         10  CURRENT-HNDSEC       PIC 9(2).
012100     05  FILLER                  PIC X(04).
012200 01  WS-RUN-DATE-NUMERIC REDEFINES SYSTEM-DATE-AND-TIME.
012300     05  WS-RUN-DATE-NUM          PIC 9(06).
012400     05  FILLER                  PIC X(12).
012500*
012600* FILE-STATUS AND SWITCH BLOCK -- ONE TWO-BYTE STATUS PER FILE,
012700* THE TWO END-OF-FILE/ERROR SWITCHES TESTED THROUGHOUT THE
012800* PROCEDURE DIVISION.
012900 01  WS-FIELDS.
013000     05  WS-EXPMSTR-STATUS        PIC X(02) VALUE SPACES.
013100     05  WS-STATXCMD-STATUS       PIC X(02) VALUE SPACES.
013200     05  WS-STATRPT-STATUS        PIC X(02) VALUE SPACES.
013300     05  SW-EXPMSTR-EOF           PIC X(01) VALUE 'N'.
013400     05  SW-CMD-EOF               PIC X(01) VALUE 'N'.
013500         88  WS-CMD-EOF                 VALUE 'Y'.
013600     05  SW-FATAL-ERROR           PIC X(01) VALUE 'N'.
013700         88  WS-FATAL-ERROR             VALUE 'Y'.
013800     05  FILLER                  PIC X(10) VALUE SPACES.
013900*
014000* IN-MEMORY EXPERIMENT TABLE -- THE ENTIRE MASTER IS LOADED HERE
014100* AT 100-LOAD-EXP-TABLE, TRANSITIONS ARE APPLIED IN PLACE AGAINST
014200* THE TABLE ENTRY, AND THE WHOLE TABLE IS WRITTEN BACK OUT AT
014300* 400-REWRITE-EXP-MASTER.  300 ENTRIES IS THE SAME CATALOG-SIZE
014400* CEILING USED BY COHRTASN.
014500 01  WS-EXP-TABLE.
014600     05  WS-EXP-TABLE-COUNT       PIC S9(04) COMP VALUE ZERO.
014700     05  WS-EXP-ENTRY OCCURS 300 TIMES.
014800         10  WS-EXP-ID            PIC 9(09).
014900         10  WS-EXP-NAME          PIC X(30).
015000*        LIFECYCLE STATUS -- THE SEVEN VALUES BELOW ARE THE ONLY
015100*        LEGAL STATES.  300-APPLY-TRANSITION AND ITS SIX HELPER
015200*        PARAGRAPHS ARE THE ONLY PLACE THIS FIELD IS CHANGED.
015300         10  WS-EXP-STATUS        PIC X(10).
015400             88  WS-EXP-STATUS-DRAFT     VALUE 'DRAFT'.
015500             88  WS-EXP-STATUS-READY     VALUE 'READY'.
015600             88  WS-EXP-STATUS-RUNNING   VALUE 'RUNNING'.
015700             88  WS-EXP-STATUS-PAUSED    VALUE 'PAUSED'.
015800             88  WS-EXP-STATUS-COMPLETED VALUE 'COMPLETED'.
015900             88  WS-EXP-STATUS-ARCHIVED  VALUE 'ARCHIVED'.
016000             88  WS-EXP-STATUS-CANCELLED VALUE 'CANCELLED'.
016100         10  WS-EXP-TRAFFIC-PCT   PIC 9(03).
016200         10  WS-EXP-CONTROL-VARIANT PIC X(20).
016300         10  WS-EXP-TEST-VARIANT  PIC X(20).
016400         10  WS-EXP-ENVIRONMENT   PIC X(15).
016500         10  WS-EXP-MIN-SAMPLE    PIC 9(09).
016600         10  WS-EXP-CURR-SAMPLE   PIC 9(09).
016700*        START/END DATE -- ZERO UNTIL THE EXPERIMENT IS STARTED;
016800*        STAMPED BY 320-APPLY-START AND 340-APPLY-STOP/
016900*        360-APPLY-CANCEL RESPECTIVELY.  SEE DEV-0243 ABOVE.
017000         10  WS-EXP-START-DATE    PIC 9(06).
017100         10  WS-EXP-END-DATE      PIC 9(06).
017200*        LAST-UPDATE DATE/USERID -- STAMPED BELOW WHENEVER
017300*        300-APPLY-TRANSITION ACCEPTS A COMMAND.  'BATCH' IS
017400*        THE FIXED USERID FOR THIS PROGRAM'S OWN UPDATES; THE
017500*        ON-LINE CATALOG EDITOR STAMPS ITS OWN OPERATOR ID.
017600         10  WS-EXP-LAST-UPD-DATE PIC 9(06).
017700         10  WS-EXP-LAST-UPD-USERID PIC X(08).
017800         10  FILLER               PIC X(05).
017900*
018000* PRINT-LINE WORK AREAS.  TWO DETAIL FORMATS SHARE ONE 80-BYTE
018100* SLOT, EXACTLY AS COHRTASN AND HASHCALC'S CALLERS DO ELSEWHERE
018200* IN THIS SUITE -- ONE FOR THE TRANSITION-ACTIVITY SECTION, ONE
018300* FOR THE COMPLETION-PERCENTAGE SECTION.
018400 01  TRANS-DETAIL-LINE.
018500     05  FILLER                  PIC X(02) VALUE SPACES.
018600     05  TD-EXP-NAME              PIC X(30).
018700     05  FILLER                  PIC X(02) VALUE SPACES.
018800     05  TD-COMMAND               PIC X(10).
018900     05  FILLER                  PIC X(02) VALUE SPACES.
019000     05  TD-FROM-STATUS           PIC X(10).
019100     05  FILLER                  PIC X(02) VALUE SPACES.
019200     05  TD-RESULT                PIC X(10).
019300     05  FILLER                  PIC X(12) VALUE SPACES.
019400 01  PCT-DETAIL-LINE REDEFINES TRANS-DETAIL-LINE.
019500     05  FILLER                  PIC X(02).
019600     05  PD-EXP-NAME              PIC X(30).
019700     05  FILLER                  PIC X(02).
019800     05  PD-MIN-SAMPLE            PIC ZZZZZZZZ9.
019900     05  FILLER                  PIC X(02).
020000     05  PD-CURR-SAMPLE           PIC ZZZZZZZZ9.
020100     05  FILLER                  PIC X(02).
020200     05  PD-COMPLETION-PCT        PIC ZZ9.99.
020300     05  FILLER                  PIC X(18).
020400*
020500* REPORT HEADINGS -- ONE MAIN TITLE, ONE COLUMN HEADING PER
020600* SECTION.  PCT-HEADING-2 IS WRITTEN AFTER A PAGE EJECT SO THE
020700* COMPLETION SECTION ALWAYS STARTS A FRESH PAGE.
020800 01  HEADING-1.
020900     05  FILLER                  PIC X(21) VALUE SPACES.
021000     05  FILLER                  PIC X(38) VALUE
021100         'E X P E R I M E N T   S T A T U S'.
021200     05  FILLER                  PIC X(21) VALUE SPACES.
021300 01  TRANS-HEADING-2.
021400     05  FILLER                  PIC X(02) VALUE SPACES.
021500     05  FILLER                  PIC X(30) VALUE 'EXPERIMENT'.
021600     05  FILLER                  PIC X(02) VALUE SPACES.
021700     05  FILLER                  PIC X(10) VALUE 'COMMAND'.
021800     05  FILLER                  PIC X(02) VALUE SPACES.
021900     05  FILLER                  PIC X(10) VALUE 'FROM'.
022000     05  FILLER                  PIC X(02) VALUE SPACES.
022100     05  FILLER                  PIC X(10) VALUE 'RESULT'.
022200     05  FILLER                  PIC X(12) VALUE SPACES.
022300 01  PCT-HEADING-2.
022400     05  FILLER                  PIC X(02) VALUE SPACES.
022500     05  FILLER                  PIC X(30) VALUE 'EXPERIMENT'.
022600     05  FILLER                  PIC X(02) VALUE SPACES.
022700     05  FILLER                  PIC X(09) VALUE 'MIN SAMP'.
022800     05  FILLER                  PIC X(02) VALUE SPACES.
022900     05  FILLER                  PIC X(09) VALUE 'CUR SAMP'.
023000     05  FILLER                  PIC X(02) VALUE SPACES.
023100     05  FILLER                  PIC X(06) VALUE 'PCT'.
023200     05  FILLER                  PIC X(18) VALUE SPACES.
023300*
023400* STANDALONE COUNTERS AND SWITCHES.  WS-EXP-TABLE-MAX MIRRORS
023500* THE OCCURS CLAUSE ABOVE SO THE TABLE-FULL TEST IN
023600* 120-ADD-TO-EXP-TABLE NEVER HAS TO BE KEPT IN SYNC BY HAND.
023700 77  WS-EXP-TABLE-MAX             PIC S9(04) COMP VALUE +300.
023800 77  WS-TBL-IDX                   PIC S9(04) COMP VALUE ZERO.
023900 77  WS-FOUND-IDX                 PIC S9(04) COMP VALUE ZERO.
024000 77  WS-EXP-FOUND-SW              PIC X(01) VALUE 'N'.
024100     88  WS-EXP-FOUND                   VALUE 'Y'.
024200     88  WS-EXP-NOT-FOUND                VALUE 'N'.
024300 77  WS-VALID-SW                  PIC X(01) VALUE 'N'.
024400     88  WS-TRANSITION-VALID             VALUE 'Y'.
024500     88  WS-TRANSITION-INVALID           VALUE 'N'.
024600 77  WS-COMPLETION-PCT            PIC S9(03)V99 COMP-3 VALUE ZERO.
024700 77  WS-COUNT-CMDS-READ           PIC S9(09) COMP VALUE ZERO.
024800 77  WS-COUNT-CMDS-ACCEPTED       PIC S9(09) COMP VALUE ZERO.
024900 77  WS-COUNT-CMDS-REJECTED       PIC S9(09) COMP VALUE ZERO.
025000*****************************************************************
025100 PROCEDURE DIVISION.
025200*
025300* MAINLINE -- OPEN, LOAD THE MASTER INTO THE TABLE, PRIME THE
025400* FIRST COMMAND, DRIVE THE TRANSITION LOOP TO COMMAND EOF, THEN
025500* RUN THE COMPLETION REPORT AND REWRITE THE MASTER BEFORE
025600* CLOSING OUT.  A FATAL OPEN FAILURE BRANCHES STRAIGHT TO THE
025700* ABEND PARAGRAPH WITHOUT TOUCHING EITHER FILE FURTHER.
025800     PERFORM 000-SETUP-RTN THRU 000-EXIT.
025900     IF WS-FATAL-ERROR
026000         GO TO 1000-ERROR-RTN.
026100     PERFORM 100-LOAD-EXP-TABLE THRU 100-EXIT.
026200     PERFORM 260-READ-TRANSITION-CMD THRU 260-EXIT.
026300     PERFORM 200-PROCESS-TRANSITIONS THRU 200-EXIT
026400         UNTIL WS-CMD-EOF.
026500     PERFORM 600-COMPLETION-PCT-REPORT THRU 600-EXIT.
026600     PERFORM 400-REWRITE-EXP-MASTER THRU 400-EXIT.
026700     DISPLAY 'EXPSTAT COMMANDS READ     = ' WS-COUNT-CMDS-READ.
026800     DISPLAY 'EXPSTAT COMMANDS ACCEPTED = '
026900             WS-COUNT-CMDS-ACCEPTED.
027000     DISPLAY 'EXPSTAT COMMANDS REJECTED = '
027100             WS-COUNT-CMDS-REJECTED.
027200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
027300     MOVE ZERO TO RETURN-CODE.
027400     GOBACK.
027500*
027600* 000-SETUP-RTN -- CAPTURES THE RUN DATE/TIME (NEEDED FOR THE
027700* START/STOP/CANCEL DATE STAMPS FURTHER DOWN) AND OPENS FILES.
027800 000-SETUP-RTN.
027900     ACCEPT CURRENT-DATE FROM DATE.
028000     ACCEPT CURRENT-TIME FROM TIME.
028100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028200 000-EXIT.
028300     EXIT.
028400*
028500* 800-OPEN-FILES -- OPENS ALL THREE FILES AND CHECKS ALL THREE
028600* STATUS CODES TOGETHER.  ANY NON-ZERO STATUS SETS THE FATAL
028700* SWITCH TESTED IN THE MAINLINE ABOVE.  ALSO PRINTS THE REPORT
028800* TITLE AND THE TRANSITION-SECTION COLUMN HEADING, SINCE THAT
028900* SECTION ALWAYS PRINTS FIRST.
029000 800-OPEN-FILES.
029100     OPEN INPUT  EXPERIMENT-MASTER-FILE.
029200     OPEN INPUT  STATUS-TRANSITION-FILE.
029300     OPEN OUTPUT STATUS-REPORT-FILE.
029400     IF WS-EXPMSTR-STATUS NOT = '00'
029500         OR WS-STATXCMD-STATUS NOT = '00'
029600         OR WS-STATRPT-STATUS NOT = '00'
029700         DISPLAY 'EXPSTAT FILE OPEN ERROR.  RC (MSTR/CMD/RPT): '
029800                 WS-EXPMSTR-STATUS ' ' WS-STATXCMD-STATUS ' '
029900                 WS-STATRPT-STATUS
030000         MOVE 'Y' TO SW-FATAL-ERROR
030100     END-IF.
030200     WRITE REPORT-LINE-OUT FROM HEADING-1
030300         AFTER ADVANCING PAGE.
030400     WRITE REPORT-LINE-OUT FROM TRANS-HEADING-2
030500         AFTER ADVANCING 2.
030600 800-EXIT.
030700     EXIT.
030800*
030900* 100-LOAD-EXP-TABLE -- DRIVES THE ONE-TIME LOAD OF THE ENTIRE
031000* EXPERIMENT MASTER INTO WS-EXP-TABLE.  THE FILE IS CLOSED AS
031100* SOON AS THE LOAD FINISHES; IT IS RE-OPENED FOR OUTPUT LATER
031200* AT 400-REWRITE-EXP-MASTER.
031300 100-LOAD-EXP-TABLE.
031400     MOVE ZERO TO WS-EXP-TABLE-COUNT.
031500     PERFORM 110-READ-EXP-MASTER THRU 110-EXIT.
031600     PERFORM 120-ADD-TO-EXP-TABLE THRU 120-EXIT
031700         UNTIL SW-EXPMSTR-EOF = 'Y'.
031800     CLOSE EXPERIMENT-MASTER-FILE.
031900 100-EXIT.
032000     EXIT.
032100*
032200* 110-READ-EXP-MASTER -- SINGLE READ OF THE MASTER FILE.
032300 110-READ-EXP-MASTER.
032400     READ EXPERIMENT-MASTER-FILE
032500         AT END MOVE 'Y' TO SW-EXPMSTR-EOF.
032600 110-EXIT.
032700     EXIT.
032800*
032900* 120-ADD-TO-EXP-TABLE -- COPIES ONE MASTER RECORD, FIELD BY
033000* FIELD, INTO THE NEXT TABLE SLOT.  A FULL TABLE (MORE THAN 300
033100* EXPERIMENTS ON THE CATALOG) SKIPS THE ENTRY WITH A WARNING
033200* RATHER THAN ABENDING -- THE SAME POLICY COHRTASN FOLLOWS.
033300 120-ADD-TO-EXP-TABLE.
033400     IF WS-EXP-TABLE-COUNT < WS-EXP-TABLE-MAX
033500         ADD 1 TO WS-EXP-TABLE-COUNT
033600         MOVE EXP-ID              TO
033700                 WS-EXP-ID (WS-EXP-TABLE-COUNT)
033800         MOVE EXP-NAME            TO
033900                 WS-EXP-NAME (WS-EXP-TABLE-COUNT)
034000         MOVE EXP-STATUS          TO
034100                 WS-EXP-STATUS (WS-EXP-TABLE-COUNT)
034200         MOVE EXP-TRAFFIC-PCT     TO
034300                 WS-EXP-TRAFFIC-PCT (WS-EXP-TABLE-COUNT)
034400         MOVE EXP-CONTROL-VARIANT TO
034500                 WS-EXP-CONTROL-VARIANT (WS-EXP-TABLE-COUNT)
034600         MOVE EXP-TEST-VARIANT    TO
034700                 WS-EXP-TEST-VARIANT (WS-EXP-TABLE-COUNT)
034800         MOVE EXP-ENVIRONMENT     TO
034900                 WS-EXP-ENVIRONMENT (WS-EXP-TABLE-COUNT)
035000         MOVE EXP-MIN-SAMPLE-SIZE TO
035100                 WS-EXP-MIN-SAMPLE (WS-EXP-TABLE-COUNT)
035200         MOVE EXP-CURRENT-SAMPLE-SIZE TO
035300                 WS-EXP-CURR-SAMPLE (WS-EXP-TABLE-COUNT)
035400*        DEV-0243 -- START/END DATE CARRIED FORWARD THE SAME AS
035500*        EVERY OTHER FIELD, SO A RESTART PICKS UP WHERE THE
035600*        LAST RUN LEFT OFF INSTEAD OF LOSING THE STAMPED DATES.
035700         MOVE EXP-START-DATE      TO
035800                 WS-EXP-START-DATE (WS-EXP-TABLE-COUNT)
035900         MOVE EXP-END-DATE        TO
036000                 WS-EXP-END-DATE (WS-EXP-TABLE-COUNT)
036100         MOVE EXP-LAST-UPDATE-DATE TO
036200                 WS-EXP-LAST-UPD-DATE (WS-EXP-TABLE-COUNT)
036300         MOVE EXP-LAST-UPDATE-USERID TO
036400                 WS-EXP-LAST-UPD-USERID (WS-EXP-TABLE-COUNT)
036500     ELSE
036600         DISPLAY 'EXPMSTR TABLE FULL -- ENTRY IGNORED: '
036700                 EXP-NAME
036800     END-IF.
036900     PERFORM 110-READ-EXP-MASTER THRU 110-EXIT.
037000 120-EXIT.
037100     EXIT.
037200*
037300* 200-PROCESS-TRANSITIONS -- ONE PASS PER STATXCMD RECORD.  A
037400* COMMAND AGAINST AN EXPERIMENT NOT ON THE MASTER IS REJECTED
037500* HERE, BEFORE EVER REACHING THE PER-COMMAND LOGIC IN
037600* 300-APPLY-TRANSITION -- THERE IS NO TABLE ENTRY TO CHANGE.
037700 200-PROCESS-TRANSITIONS.
037800     ADD 1 TO WS-COUNT-CMDS-READ.
037900     PERFORM 220-LOOKUP-EXPERIMENT THRU 220-EXIT.
038000     IF WS-EXP-NOT-FOUND
038100         MOVE STC-EXP-NAME       TO TD-EXP-NAME
038200         MOVE STC-COMMAND        TO TD-COMMAND
038300         MOVE 'NOT FOUND'        TO TD-FROM-STATUS
038400         MOVE 'REJECTED'         TO TD-RESULT
038500         ADD 1 TO WS-COUNT-CMDS-REJECTED
038600         PERFORM 390-WRITE-TRANS-LINE THRU 390-EXIT
038700     ELSE
038800         PERFORM 300-APPLY-TRANSITION THRU 300-EXIT
038900     END-IF.
039000     PERFORM 260-READ-TRANSITION-CMD THRU 260-EXIT.
039100 200-EXIT.
039200     EXIT.
039300*
039400* 220-LOOKUP-EXPERIMENT -- LINEAR SCAN OF WS-EXP-TABLE BY
039500* EXPERIMENT NAME.  300 ENTRIES MAX MAKES A SEQUENTIAL SEARCH
039600* CHEAP ENOUGH; NO SEARCH VERB OR SORTED-TABLE BINARY SEARCH IS
039700* USED HERE.
039800 220-LOOKUP-EXPERIMENT.
039900     MOVE 'N' TO WS-EXP-FOUND-SW.
040000     MOVE 1 TO WS-TBL-IDX.
040100     PERFORM 225-SCAN-EXP-TABLE THRU 225-EXIT
040200         UNTIL WS-TBL-IDX > WS-EXP-TABLE-COUNT
040300            OR WS-EXP-FOUND.
040400 220-EXIT.
040500     EXIT.
040600*
040700* 225-SCAN-EXP-TABLE -- ONE COMPARE PER CALL; ADVANCES THE
040800* INDEX ON A MISS, RECORDS THE MATCHING SLOT ON A HIT.
040900 225-SCAN-EXP-TABLE.
041000     IF WS-EXP-NAME (WS-TBL-IDX) = STC-EXP-NAME
041100         MOVE 'Y' TO WS-EXP-FOUND-SW
041200         MOVE WS-TBL-IDX TO WS-FOUND-IDX
041300     ELSE
041400         ADD 1 TO WS-TBL-IDX
041500     END-IF.
041600 225-EXIT.
041700     EXIT.
041800*
041900* 260-READ-TRANSITION-CMD -- SINGLE READ OF STATXCMD.
042000 260-READ-TRANSITION-CMD.
042100     READ STATUS-TRANSITION-FILE
042200         AT END MOVE 'Y' TO SW-CMD-EOF.
042300 260-EXIT.
042400     EXIT.
042500*
042600* 300-APPLY-TRANSITION -- DISPATCHES ON THE COMMAND CODE TO ONE
042700* OF SIX HELPER PARAGRAPHS, EACH OF WHICH TESTS THE EXPERIMENT'S
042800* CURRENT STATUS AND EITHER APPLIES THE NEW STATUS AND SETS
042900* WS-VALID-SW TO 'Y', OR LEAVES THE STATUS ALONE AND THE SWITCH
043000* AT ITS 'N' DEFAULT.  EVERY BRANCH BELOW CORRESPONDS TO ONE
043100* LEGAL LIFECYCLE COMMAND; AN UNRECOGNIZED COMMAND CODE FALLS TO
043200* WHEN OTHER, WHICH LOGS IT AND LEAVES THE SWITCH INVALID SO IT
043300* IS REJECTED BELOW LIKE ANY OTHER INELIGIBLE TRANSITION.
043400 300-APPLY-TRANSITION.
043500     MOVE STC-EXP-NAME  TO TD-EXP-NAME.
043600     MOVE STC-COMMAND   TO TD-COMMAND.
043700     MOVE WS-EXP-STATUS (WS-FOUND-IDX) TO TD-FROM-STATUS.
043800     MOVE 'N' TO WS-VALID-SW.
043900     EVALUATE TRUE
044000*        DRAFT  --> READY, GATED ON THE EXPERIMENT BEING FULLY
044100*        CONFIGURED (BOTH VARIANTS NAMED AND A NON-ZERO TRAFFIC
044200*        PERCENTAGE) -- SEE 310-APPLY-MARKREADY.
044300         WHEN STC-CMD-MARKREADY
044400             PERFORM 310-APPLY-MARKREADY THRU 310-EXIT
044500*        READY OR PAUSED --> RUNNING, STAMPING THE START DATE
044600*        THE FIRST TIME ONLY -- SEE 320-APPLY-START.
044700         WHEN STC-CMD-START
044800             PERFORM 320-APPLY-START THRU 320-EXIT
044900*        RUNNING --> PAUSED, NO DATE STAMP INVOLVED -- SEE
045000*        330-APPLY-PAUSE.
045100         WHEN STC-CMD-PAUSE
045200             PERFORM 330-APPLY-PAUSE THRU 330-EXIT
045300*        RUNNING OR PAUSED --> COMPLETED, STAMPING THE END DATE
045400*        -- SEE 340-APPLY-STOP.
045500         WHEN STC-CMD-STOP
045600             PERFORM 340-APPLY-STOP THRU 340-EXIT
045700*        COMPLETED OR CANCELLED --> ARCHIVED, A TERMINAL FILING
045800*        STEP WITH NO DATE STAMP -- SEE 350-APPLY-ARCHIVE.
045900         WHEN STC-CMD-ARCHIVE
046000             PERFORM 350-APPLY-ARCHIVE THRU 350-EXIT
046100*        ANY STATUS EXCEPT COMPLETED OR ARCHIVED --> CANCELLED,
046200*        STAMPING THE END DATE -- SEE 360-APPLY-CANCEL.
046300         WHEN STC-CMD-CANCEL
046400             PERFORM 360-APPLY-CANCEL THRU 360-EXIT
046500*        UNKNOWN COMMAND CODE -- LOGGED AND REJECTED BELOW.
046600         WHEN OTHER
046700             DISPLAY 'UNKNOWN TRANSITION COMMAND: ' STC-COMMAND
046800     END-EVALUATE.
046900*    WS-VALID-SW IS THE ONLY THING THAT DETERMINES ACCEPT VS.
047000*    REJECT -- EACH HELPER PARAGRAPH ABOVE SETS IT TO 'Y' ONLY
047100*    WHEN THE SOURCE STATUS WAS ELIGIBLE FOR THAT TRANSITION.
047200     IF WS-TRANSITION-VALID
047300         MOVE 'ACCEPTED' TO TD-RESULT
047400         ADD 1 TO WS-COUNT-CMDS-ACCEPTED
047500*        STAMP THE HOUSEKEEPING LAST-UPDATE FIELDS ON EVERY
047600*        ACCEPTED TRANSITION -- 'BATCH' IDENTIFIES THIS PROGRAM
047700*        AS THE UPDATING SOURCE, DISTINCT FROM AN ON-LINE EDIT.
047800         MOVE WS-RUN-DATE-NUM TO
047900                 WS-EXP-LAST-UPD-DATE (WS-FOUND-IDX)
048000         MOVE 'BATCH   ' TO
048100                 WS-EXP-LAST-UPD-USERID (WS-FOUND-IDX)
048200     ELSE
048300         MOVE 'REJECTED' TO TD-RESULT
048400         ADD 1 TO WS-COUNT-CMDS-REJECTED
048500     END-IF.
048600     PERFORM 390-WRITE-TRANS-LINE THRU 390-EXIT.
048700 300-EXIT.
048800     EXIT.
048900*
049000* 310-APPLY-MARKREADY -- DRAFT TO READY.  REQUIRES BOTH
049100* VARIANT NAMES POPULATED AND A NON-ZERO TRAFFIC PERCENTAGE, NOT
049200* JUST DRAFT STATUS -- AN INCOMPLETE EXPERIMENT DEFINITION IS
049300* NOT ALLOWED TO GO LIVE EVEN IF THE OPERATOR REQUESTS IT.
049400 310-APPLY-MARKREADY.
049500     IF WS-EXP-STATUS-DRAFT (WS-FOUND-IDX)
049600         AND WS-EXP-NAME (WS-FOUND-IDX) NOT = SPACES
049700         AND WS-EXP-CONTROL-VARIANT (WS-FOUND-IDX) NOT = SPACES
049800         AND WS-EXP-TEST-VARIANT (WS-FOUND-IDX) NOT = SPACES
049900         AND WS-EXP-TRAFFIC-PCT (WS-FOUND-IDX) > ZERO
050000         MOVE 'READY' TO WS-EXP-STATUS (WS-FOUND-IDX)
050100         MOVE 'Y' TO WS-VALID-SW
050200     END-IF.
050300 310-EXIT.
050400     EXIT.
050500*
050600* 320-APPLY-START -- READY OR PAUSED TO RUNNING.  THE START
050700* DATE IS ONLY STAMPED WHEN IT IS STILL ZERO, SO A PAUSE/RESTART
050800* CYCLE DOES NOT OVERWRITE THE EXPERIMENT'S ORIGINAL START DATE.
050900 320-APPLY-START.
051000     IF WS-EXP-STATUS-READY (WS-FOUND-IDX)
051100         OR WS-EXP-STATUS-PAUSED (WS-FOUND-IDX)
051200         MOVE 'RUNNING' TO WS-EXP-STATUS (WS-FOUND-IDX)
051300         IF WS-EXP-START-DATE (WS-FOUND-IDX) = ZERO
051400             MOVE WS-RUN-DATE-NUM TO
051500                     WS-EXP-START-DATE (WS-FOUND-IDX)
051600         END-IF
051700         MOVE 'Y' TO WS-VALID-SW
051800     END-IF.
051900 320-EXIT.
052000     EXIT.
052100*
052200* 330-APPLY-PAUSE -- RUNNING TO PAUSED ONLY.  NO DATE FIELD IS
052300* TOUCHED; THE EXPERIMENT MAY BE RESUMED LATER BY 320-APPLY-START.
052400 330-APPLY-PAUSE.
052500     IF WS-EXP-STATUS-RUNNING (WS-FOUND-IDX)
052600         MOVE 'PAUSED' TO WS-EXP-STATUS (WS-FOUND-IDX)
052700         MOVE 'Y' TO WS-VALID-SW
052800     END-IF.
052900 330-EXIT.
053000     EXIT.
053100*
053200* 340-APPLY-STOP -- RUNNING OR PAUSED TO COMPLETED, STAMPING
053300* THE END DATE UNCONDITIONALLY -- UNLIKE THE START DATE THERE IS
053400* NO "ALREADY STAMPED" CASE TO GUARD, SINCE STOP IS A ONE-WAY
053500* TRANSITION OUT OF RUNNING/PAUSED.
053600 340-APPLY-STOP.
053700     IF WS-EXP-STATUS-RUNNING (WS-FOUND-IDX)
053800         OR WS-EXP-STATUS-PAUSED (WS-FOUND-IDX)
053900         MOVE 'COMPLETED' TO WS-EXP-STATUS (WS-FOUND-IDX)
054000         MOVE WS-RUN-DATE-NUM TO WS-EXP-END-DATE (WS-FOUND-IDX)
054100         MOVE 'Y' TO WS-VALID-SW
054200     END-IF.
054300 340-EXIT.
054400     EXIT.
054500*
054600* 350-APPLY-ARCHIVE -- COMPLETED OR CANCELLED TO ARCHIVED.  BOTH
054700* ARE END-OF-LIFE STATUSES; ARCHIVING IS JUST A FILING STEP AND
054800* DOES NOT TOUCH EITHER DATE FIELD.
054900 350-APPLY-ARCHIVE.
055000     IF WS-EXP-STATUS-COMPLETED (WS-FOUND-IDX)
055100         OR WS-EXP-STATUS-CANCELLED (WS-FOUND-IDX)
055200         MOVE 'ARCHIVED' TO WS-EXP-STATUS (WS-FOUND-IDX)
055300         MOVE 'Y' TO WS-VALID-SW
055400     END-IF.
055500 350-EXIT.
055600     EXIT.
055700*
055800* 360-APPLY-CANCEL -- ANY STATUS EXCEPT COMPLETED OR ARCHIVED MAY
055900* BE CANCELLED (NEGATIVE TEST, NOT A LIST OF ELIGIBLE SOURCE
056000* STATUSES) -- AN EXPERIMENT THAT ALREADY FINISHED NORMALLY OR
056100* WAS ALREADY FILED AWAY CANNOT BE CANCELLED OUT FROM UNDER IT.
056200* THE END DATE IS STAMPED THE SAME AS ON A NORMAL STOP.
056300 360-APPLY-CANCEL.
056400     IF NOT WS-EXP-STATUS-COMPLETED (WS-FOUND-IDX)
056500         AND NOT WS-EXP-STATUS-ARCHIVED (WS-FOUND-IDX)
056600         MOVE 'CANCELLED' TO WS-EXP-STATUS (WS-FOUND-IDX)
056700         MOVE WS-RUN-DATE-NUM TO WS-EXP-END-DATE (WS-FOUND-IDX)
056800         MOVE 'Y' TO WS-VALID-SW
056900     END-IF.
057000 360-EXIT.
057100     EXIT.
057200*
057300* 390-WRITE-TRANS-LINE -- PRINTS ONE TRANSITION-ACTIVITY DETAIL
057400* LINE, SINGLE-SPACED.
057500 390-WRITE-TRANS-LINE.
057600     WRITE REPORT-LINE-OUT FROM TRANS-DETAIL-LINE
057700         AFTER ADVANCING 1.
057800 390-EXIT.
057900     EXIT.
058000*
058100* 400-REWRITE-EXP-MASTER -- RE-OPENS EXPMSTR FOR OUTPUT AND
058200* WRITES THE ENTIRE IN-MEMORY TABLE BACK OUT, ONE RECORD PER
058300* ENTRY, IN THE SAME ORDER IT WAS LOADED.  A REOPEN FAILURE IS
058400* LOGGED BUT DOES NOT ABEND THE RUN -- THE REPORT HAS ALREADY
058500* PRINTED BY THIS POINT.
058600 400-REWRITE-EXP-MASTER.
058700     OPEN OUTPUT EXPERIMENT-MASTER-FILE.
058800     IF WS-EXPMSTR-STATUS NOT = '00'
058900         DISPLAY 'ERROR REOPENING EXPMSTR FOR REWRITE. RC:'
059000                 WS-EXPMSTR-STATUS
059100     ELSE
059200         MOVE 1 TO WS-TBL-IDX
059300         PERFORM 410-WRITE-EXP-RECORD THRU 410-EXIT
059400             UNTIL WS-TBL-IDX > WS-EXP-TABLE-COUNT
059500         CLOSE EXPERIMENT-MASTER-FILE
059600     END-IF.
059700 400-EXIT.
059800     EXIT.
059900*
060000* 410-WRITE-EXP-RECORD -- MOVES ONE TABLE ENTRY BACK OUT TO THE
060100* MASTER RECORD, FIELD BY FIELD, AND WRITES IT.  EVERY FIELD
060200* LOADED BY 120-ADD-TO-EXP-TABLE IS MOVED BACK HERE, INCLUDING
060300* THE START/END DATE PAIR -- A FIELD ADDED TO EXPMREC WITHOUT A
060400* MATCHING MOVE HERE WOULD SILENTLY REWRITE AS LOW-VALUES/SPACES
060500* ON EVERY RUN.
060600 410-WRITE-EXP-RECORD.
060700     MOVE WS-EXP-ID (WS-TBL-IDX)      TO EXP-ID.
060800     MOVE WS-EXP-NAME (WS-TBL-IDX)    TO EXP-NAME.
060900     MOVE WS-EXP-STATUS (WS-TBL-IDX)  TO EXP-STATUS.
061000     MOVE WS-EXP-TRAFFIC-PCT (WS-TBL-IDX)
061100             TO EXP-TRAFFIC-PCT.
061200     MOVE WS-EXP-CONTROL-VARIANT (WS-TBL-IDX)
061300             TO EXP-CONTROL-VARIANT.
061400     MOVE WS-EXP-TEST-VARIANT (WS-TBL-IDX)
061500             TO EXP-TEST-VARIANT.
061600     MOVE WS-EXP-ENVIRONMENT (WS-TBL-IDX)
061700             TO EXP-ENVIRONMENT.
061800     MOVE WS-EXP-MIN-SAMPLE (WS-TBL-IDX)
061900             TO EXP-MIN-SAMPLE-SIZE.
062000     MOVE WS-EXP-CURR-SAMPLE (WS-TBL-IDX)
062100             TO EXP-CURRENT-SAMPLE-SIZE.
062200     MOVE WS-EXP-START-DATE (WS-TBL-IDX)
062300             TO EXP-START-DATE.
062400     MOVE WS-EXP-END-DATE (WS-TBL-IDX)
062500             TO EXP-END-DATE.
062600     MOVE WS-EXP-LAST-UPD-DATE (WS-TBL-IDX)
062700             TO EXP-LAST-UPDATE-DATE.
062800     MOVE WS-EXP-LAST-UPD-USERID (WS-TBL-IDX)
062900             TO EXP-LAST-UPDATE-USERID.
063000     WRITE EXPERIMENT-MASTER-RECORD.
063100     ADD 1 TO WS-TBL-IDX.
063200 410-EXIT.
063300     EXIT.
063400*
063500* 600-COMPLETION-PCT-REPORT -- SECOND REPORT SECTION, ALWAYS
063600* STARTING ON A NEW PAGE.  RUNS OVER EVERY TABLE ENTRY REGARDLESS
063700* OF WHETHER IT WAS TOUCHED BY A TRANSITION THIS RUN -- THE
063800* COMPLETION FIGURE IS RECOMPUTED FRESH EVERY TIME.
063900 600-COMPLETION-PCT-REPORT.
064000     WRITE REPORT-LINE-OUT FROM PCT-HEADING-2
064100         AFTER ADVANCING PAGE.
064200     MOVE 1 TO WS-TBL-IDX.
064300     PERFORM 610-COMPLETION-ONE-ROW THRU 610-EXIT
064400         UNTIL WS-TBL-IDX > WS-EXP-TABLE-COUNT.
064500 600-EXIT.
064600     EXIT.
064700*
064800* 610-COMPLETION-ONE-ROW -- COMPLETION PCT = CURRENT SAMPLE /
064900* MINIMUM SAMPLE * 100, CAPPED AT 100.  DEV-0204 ADDED THE ZERO
065000* MINIMUM-SAMPLE GUARD BELOW AFTER A DIVIDE-BY-ZERO ON DRAFT
065100* EXPERIMENTS THAT HAD NEVER HAD A MINIMUM SAMPLE SIZE SET.
065200 610-COMPLETION-ONE-ROW.
065300     IF WS-EXP-MIN-SAMPLE (WS-TBL-IDX) = ZERO
065400         MOVE ZERO TO WS-COMPLETION-PCT
065500     ELSE
065600         COMPUTE WS-COMPLETION-PCT ROUNDED =
065700             WS-EXP-CURR-SAMPLE (WS-TBL-IDX) /
065800             WS-EXP-MIN-SAMPLE (WS-TBL-IDX) * 100
065900*        AN EXPERIMENT THAT HAS COLLECTED MORE THAN ITS MINIMUM
066000*        SAMPLE SIZE IS STILL ONLY REPORTED AS 100% COMPLETE.
066100         IF WS-COMPLETION-PCT > 100
066200             MOVE 100 TO WS-COMPLETION-PCT
066300         END-IF
066400     END-IF.
066500     MOVE WS-EXP-NAME (WS-TBL-IDX)       TO PD-EXP-NAME.
066600     MOVE WS-EXP-MIN-SAMPLE (WS-TBL-IDX) TO PD-MIN-SAMPLE.
066700     MOVE WS-EXP-CURR-SAMPLE (WS-TBL-IDX) TO PD-CURR-SAMPLE.
066800     MOVE WS-COMPLETION-PCT              TO PD-COMPLETION-PCT.
066900     WRITE REPORT-LINE-OUT FROM PCT-DETAIL-LINE
067000         AFTER ADVANCING 1.
067100     ADD 1 TO WS-TBL-IDX.
067200 610-EXIT.
067300     EXIT.
067400*
067500* 900-CLOSE-FILES -- CLOSES THE COMMAND AND REPORT FILES.  THE
067600* MASTER FILE IS CLOSED SEPARATELY AT 100-EXIT AND AGAIN INSIDE
067700* 400-REWRITE-EXP-MASTER, SO IT IS NOT REPEATED HERE.
067800 900-CLOSE-FILES.
067900     CLOSE STATUS-TRANSITION-FILE.
068000     CLOSE STATUS-REPORT-FILE.
068100 900-EXIT.
068200     EXIT.
068300*
068400* 1000-ERROR-RTN -- REACHED ONLY ON A FATAL FILE-OPEN FAILURE
068500* FROM 800-OPEN-FILES.  NO FILE IS CLOSED HERE BECAUSE NONE CAN
068600* BE TRUSTED TO HAVE OPENED SUCCESSFULLY.
068700 1000-ERROR-RTN.
068800     DISPLAY 'EXPSTAT ABENDING -- FILE OPEN FAILURE.'.
068900     MOVE 16 TO RETURN-CODE.
069000     GOBACK.
