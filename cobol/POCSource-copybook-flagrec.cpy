000100******************************************************************
000200*    FLAGREC   -  FEATURE FLAG MASTER RECORD
000300*    ONE ENTRY PER FEATURE FLAG DEFINED IN THE FLAG CATALOG.
000400*    LOADED ENTIRELY INTO WS-FLAG-TABLE AT PROGRAM START, SINCE
000500*    THE FLAG CATALOG IS SMALL REFERENCE DATA.
000600*
000700*    ORIGINAL   -  R.NASH     -  02/14/91
000800*    REVISED    -  D.PRESTON  -  09/03/93  -  ADDED ENVIRONMENT
000900*                                             AND ROLLOUT PCT.
001000*    REVISED    -  T.OKONKWO  -  11/02/09  -  ADDED LAST-UPDATE
001100*                                             DATE/USERID AND A
001200*                                             RESERVE BLOCK PER
001300*                                             STANDARDS REVIEW
001400*                                             DEV-0262 -- SAME
001500*                                             CHANGE MADE TO
001600*                                             EXPMREC.
001700******************************************************************
001800 01  FLAG-MASTER-RECORD.
001900     05  FLG-ID                      PIC 9(09).
002000     05  FLG-NAME                    PIC X(30).
002100     05  FLG-ENABLED-SW              PIC X(01).
002200         88  FLG-IS-ENABLED               VALUE 'Y'.
002300         88  FLG-IS-DISABLED              VALUE 'N'.
002400     05  FLG-STATUS                  PIC X(10).
002500         88  FLG-STATUS-ACTIVE            VALUE 'ACTIVE'.
002600         88  FLG-STATUS-INACTIVE          VALUE 'INACTIVE'.
002700         88  FLG-STATUS-ARCHIVED          VALUE 'ARCHIVED'.
002800         88  FLG-STATUS-DEPRECATED        VALUE 'DEPRECATED'.
002900     05  FLG-ENVIRONMENT             PIC X(15).
003000     05  FLG-ROLLOUT-PCT             PIC 9(03).
003100*    HOUSEKEEPING/AUDIT FIELDS -- MAINTAINED BY THE ON-LINE FLAG
003200*    ADMIN CONSOLE, NOT BY ANY BATCH PROGRAM IN THIS SUITE.
003300*    FLAGEVAL IS READ-ONLY AGAINST FLAGMSTR AND NEVER REWRITES
003400*    THE MASTER, SO THESE TWO FIELDS NEED NO WORKING-STORAGE
003500*    TABLE COUNTERPART -- SEE FLAGEVAL, PARAGRAPH
003600*    750-LOAD-FLAG-TABLE.
003700     05  FLG-LAST-UPDATE-DATE        PIC 9(06).
003800     05  FLG-LAST-UPDATE-USERID      PIC X(08).
003900*    RESERVED FOR FUTURE USE.
004000     05  FILLER                      PIC X(10).
