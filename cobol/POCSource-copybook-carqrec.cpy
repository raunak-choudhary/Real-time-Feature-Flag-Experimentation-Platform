000100******************************************************************
000200*    CARQREC   -  COHORT ASSIGNMENT REQUEST RECORD                *
000300*    ONE ENTRY PER (USER, EXPERIMENT) PAIR TO BE ASSIGNED A       *
000400*    COHORT.  ASSUMES AT MOST ONE ENTRY PER USER/EXPERIMENT       *
000500*    PAIR ON A GIVEN RUN (SEE PROGRAM REMARKS).                   *
000600*                                                                 *
000700*    ORIGINAL   -  D.PRESTON  -  09/03/93                         *
000800******************************************************************
000900 01  COHORT-ASSIGN-REQUEST-RECORD.
001000     05  CAR-USER-ID                 PIC X(30).
001100     05  CAR-EXPERIMENT-NAME         PIC X(30).
001200     05  FILLER                      PIC X(20).
