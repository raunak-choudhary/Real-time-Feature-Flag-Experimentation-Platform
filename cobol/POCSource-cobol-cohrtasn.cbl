000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  COHRTASN
000600*
000700* AUTHOR :  D. PRESTON
000800*
000900* LOADS THE EXPERIMENT MASTER FILE INTO A WORKING-STORAGE TABLE,
001000* KEYED BY EXP-NAME, THEN READS THE COHORT-ASSIGN-REQUEST FILE
001100* AND WRITES ONE COHORT-ASSIGN-RESULT PER ACCEPTED REQUEST.
001200*
001300* A REQUEST AGAINST AN EXPERIMENT NOT ON THE MASTER, OR ONE NOT
001400* IN RUNNING STATUS, IS REJECTED OUTRIGHT -- NO RESULT RECORD IS
001500* WRITTEN, AND THE RUN'S REJECT COUNTER IS BUMPED.  AN ACCEPTED
001600* REQUEST IS FIRST SUBJECTED TO THE TRAFFIC-PERCENTAGE INCLUSION
001700* TEST, THEN SPLIT CONTROL/TREATMENT BY THE PARITY OF A SECOND
001800* HASH -- BOTH VALUES COME FROM THE HASHCALC SUBROUTINE.
001900*
002000* EXP-CURRENT-SAMPLE-SIZE IS CARRIED IN THE TABLE AS A RUNNING
002100* ACCUMULATOR AND THE ENTIRE MASTER FILE IS REWRITTEN AT END OF
002200* JOB WITH THE UPDATED COUNTS.
002300*****************************************************************
002400*
002500* CHANGE LOG
002600*
002700*   DATE      BY   REQUEST    DESCRIPTION
002800*   --------  ---  ---------  ------------------------------------
002900*   09/03/93  DLP  DEV-0121   ORIGINAL PROGRAM.  TABLE LOAD OF
003000*                             EXPMSTR, SINGLE-PASS COHORTREQ.
003100*   10/14/93  DLP  DEV-0124   ADDED WS-EXP-TABLE-MAX GUARD --
003200*                             CATALOG PASSED 200 EXPERIMENTS ON
003300*                             THE OCTOBER PILOT.
003400*   04/11/94  DLP  DEV-0140   EXP-STATUS FIELD ADDED TO MASTER.
003500*                             REJECTS NOW CHECK RUNNING STATUS,
003600*                             NOT JUST PRESENCE ON THE CATALOG.
003700*   04/11/94  DLP  DEV-0141   OLD 84-BYTE MASTER LAYOUT KEPT AS
003800*                             EXPMSTR-OLD-FORMAT REDEFINES FOR
003900*                             THE ONE-TIME CONVERSION RUN.
004000*   01/11/99  KMA  Y2K-0088   YEAR 2000 REVIEW.  NO 2-DIGIT YEAR
004100*                             FIELDS IN THIS PROGRAM.  SIGNED OFF.
004200*   08/19/03  TDO  DEV-0203   COMBINED STRING WIDENED TO MATCH
004300*                             HASHCALC'S NEW 64-BYTE LIMIT.
004400*   03/02/07  TDO  DEV-0242   REJECT COUNTER NOW PRINTED EVEN
004500*                             WHEN IT IS ZERO -- OPERATIONS ASKED
004600*                             FOR A CONSISTENT RUN FOOTER.
004700*   03/15/07  TDO  DEV-0243   MASTER NOW CARRIES EXP-START-DATE
004800*                             AND EXP-END-DATE THROUGH THE TABLE
004900*                             REWRITE UNCHANGED -- SEE EXPSTAT,
005000*                             WHICH MAINTAINS THESE TWO FIELDS.
005100*   11/02/09  TDO  DEV-0261   ADDED PARAGRAPH-LEVEL COMMENTARY
005200*                             THROUGHOUT AFTER AN AUDIT FINDING
005300*                             THAT THE PROGRAM WAS UNDER-
005400*                             DOCUMENTED FOR ITS SIZE.  NO LOGIC
005500*                             CHANGED.
005600*****************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID.     COHRTASN.
005900 AUTHOR.         D. PRESTON.
006000 INSTALLATION.   COBOL DEVELOPMENT CENTER.
006100 DATE-WRITTEN.   09/03/93.
006200 DATE-COMPILED.  03/02/07.
006300 SECURITY.       NON-CONFIDENTIAL.
006400*
006500* ONE TOP-OF-FORM CHANNEL DECLARED FOR CONSISTENCY WITH THE
006600* REST OF THE SUITE.  COHRTASN WRITES NO PRINT FILE -- ITS ONLY
006700* REPORT IS THE THREE-LINE RUN-TOTALS DISPLAY AT 300-PRINT-
006800* REPORT.
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*    EXPMSTR -- THE EXPERIMENT CATALOG.  OPENED INPUT FOR THE
007600*    TABLE LOAD, THEN RE-OPENED OUTPUT AT 400-REWRITE-EXP-MASTER
007700*    TO CARRY FORWARD THE UPDATED SAMPLE-SIZE COUNTS.
007800     SELECT EXPERIMENT-MASTER-FILE ASSIGN TO EXPMSTR
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS  IS  WS-EXPMSTR-STATUS.
008100*    COHORTREQ -- ONE ASSIGNMENT REQUEST PER RECORD (USER ID,
008200*    EXPERIMENT NAME).
008300     SELECT COHORT-REQUEST-FILE    ASSIGN TO COHORTREQ
008400         ACCESS IS SEQUENTIAL
008500         FILE STATUS  IS  WS-COHRTREQ-STATUS.
008600*    COHORTRES -- ONE RESULT RECORD PER *ACCEPTED* REQUEST ONLY;
008700*    REJECTED REQUESTS WRITE NOTHING HERE.
008800     SELECT COHORT-RESULT-FILE     ASSIGN TO COHORTRES
008900         ACCESS IS SEQUENTIAL
009000         FILE STATUS  IS  WS-COHRTRES-STATUS.
009100*****************************************************************
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500* EXPMSTR RECORD LAYOUT -- SHARED WITH EXPSTAT VIA THE EXPMREC
009600* COPYBOOK.  THE OLD-FORMAT REDEFINES BELOW IS RETAINED FOR
009700* HISTORICAL REFERENCE ONLY AND PLAYS NO PART IN THE CURRENT
009800* PROCEDURE DIVISION LOGIC.
009900 FD  EXPERIMENT-MASTER-FILE
010000     RECORDING MODE IS F
010100     BLOCK CONTAINS 0 RECORDS.
010200     COPY EXPMREC.
010300* PRE-04/94 MASTER LAYOUT -- SEE DLP DEV-0141 ABOVE.  STATUS,
010400* SAMPLE-SIZE AND VARIANT FIELDS DID NOT YET EXIST.
010500 01  EXPMSTR-OLD-FORMAT REDEFINES EXPERIMENT-MASTER-RECORD.
010600     05  EOF-ID                  PIC 9(09).
010700     05  EOF-NAME                PIC X(30).
010800     05  EOF-TRAFFIC-PCT         PIC 9(03).
010900     05  FILLER                  PIC X(129).
011000*
011100* COHORTREQ RECORD LAYOUT -- SEE THE CARQREC COPYBOOK.
011200 FD  COHORT-REQUEST-FILE
011300     RECORDING MODE IS F
011400     BLOCK CONTAINS 0 RECORDS.
011500     COPY CARQREC.
011600*
011700* COHORTRES RECORD LAYOUT -- SEE THE CRRSREC COPYBOOK.
011800 FD  COHORT-RESULT-FILE
011900     RECORDING MODE IS F
012000     BLOCK CONTAINS 0 RECORDS.
012100     COPY CRRSREC.
012200*
012300 WORKING-STORAGE SECTION.
012400*
012500* RUN-DATE/TIME WORK AREA -- USED ONLY FOR THE STARTUP CONSOLE
012600* MESSAGE BELOW, NEVER WRITTEN TO A FILE.
012700 01  SYSTEM-DATE-AND-TIME.
012800     05  CURRENT-DATE.
012900         10  CURRENT-YEAR         PIC 9(2).
013000         10  CURRENT-MONTH        PIC 9(2).
013100         10  CURRENT-DAY          PIC 9(2).
013200     05  CURRENT-TIME.
013300         10  CURRENT-HOUR         PIC 9(2).
013400         10  CURRENT-MINUTE       PIC 9(2).
013500         10  CURRENT-SECOND       PIC 9(2).
013600         10  CURRENT-HNDSEC       PIC 9(2).
013700     05  FILLER                  PIC X(04).
013800 01  WS-RUN-DATE-NUMERIC REDEFINES SYSTEM-DATE-AND-TIME.
013900     05  WS-RUN-DATE-NUM          PIC 9(06).
014000     05  FILLER                  PIC X(12).
014100*
014200* FILE-STATUS AND END-OF-FILE SWITCH BLOCK.
014300 01  WS-FIELDS.
014400     05  WS-EXPMSTR-STATUS        PIC X(02) VALUE SPACES.
014500     05  WS-COHRTREQ-STATUS       PIC X(02) VALUE SPACES.
014600     05  WS-COHRTRES-STATUS       PIC X(02) VALUE SPACES.
014700     05  WS-EXPMSTR-EOF           PIC X(01) VALUE 'N'.
014800     05  WS-REQ-EOF               PIC X(01) VALUE 'N'.
014900     05  FILLER                  PIC X(10) VALUE SPACES.
015000*
015100* IN-MEMORY EXPERIMENT TABLE -- THE ENTIRE MASTER IS LOADED HERE
015200* AT 100-LOAD-EXP-TABLE, WS-EXP-CURR-SAMPLE IS BUMPED IN PLACE
015300* AS ACCEPTED REQUESTS ARE ASSIGNED, AND THE WHOLE TABLE IS
015400* WRITTEN BACK OUT AT 400-REWRITE-EXP-MASTER.  ONLY THE RUNNING
015500* 88-LEVEL IS DECLARED HERE -- THIS PROGRAM NEVER CHANGES AN
015600* EXPERIMENT'S STATUS, IT ONLY TESTS FOR RUNNING.
015700 01  WS-EXP-TABLE.
015800     05  WS-EXP-TABLE-COUNT       PIC S9(04) COMP VALUE ZERO.
015900     05  WS-EXP-ENTRY OCCURS 300 TIMES.
016000         10  WS-EXP-ID            PIC 9(09).
016100         10  WS-EXP-NAME          PIC X(30).
016200         10  WS-EXP-STATUS        PIC X(10).
016300             88  WS-EXP-STATUS-RUNNING  VALUE 'RUNNING'.
016400         10  WS-EXP-TRAFFIC-PCT   PIC 9(03).
016500         10  WS-EXP-CONTROL-VARIANT PIC X(20).
016600         10  WS-EXP-TEST-VARIANT  PIC X(20).
016700         10  WS-EXP-ENVIRONMENT   PIC X(15).
016800         10  WS-EXP-MIN-SAMPLE    PIC 9(09).
016900         10  WS-EXP-CURR-SAMPLE   PIC 9(09).
017000         10  WS-EXP-START-DATE    PIC 9(06).
017100         10  WS-EXP-END-DATE      PIC 9(06).
017200         10  WS-EXP-LAST-UPD-DATE PIC 9(06).
017300         10  WS-EXP-LAST-UPD-USERID PIC X(08).
017400         10  FILLER               PIC X(05).
017500*
017600* STRING WORK AREA FOR THE TWO HASHCALC CALLS -- SEE
017700* 900-BUILD-PERCENTILE-STRING AND 910-BUILD-ASSIGN-STRING BELOW.
017800 01  WS-STRING-WORK-AREA.
017900     05  WS-COMBINED-STRING       PIC X(64).
018000     05  WS-COMBINED-LEN          PIC S9(04) COMP.
018100     05  WS-STR-PTR               PIC S9(04) COMP.
018200     05  FILLER                  PIC X(04).
018300*
018400* DIAGNOSTIC TRACE LINE -- WRITTEN EVERY 500TH REQUEST.
018500 01  WS-DEBUG-TRACE-LINE.
018600     05  WS-DBG-LABEL             PIC X(20).
018700     05  WS-DBG-VALUE             PIC -(10)9.
018800     05  FILLER                  PIC X(04).
018900 01  WS-DEBUG-TRACE-ALT REDEFINES WS-DEBUG-TRACE-LINE.
019000     05  FILLER                   PIC X(35).
019100*
019200* STANDALONE COUNTERS AND SWITCHES.  WS-TRAFFIC-PCT AND
019300* WS-ASSIGN-HASH HOLD THE TWO HASHCALC OUTPUTS FOR THE CURRENT
019400* REQUEST; WS-PARITY-QUOT/WS-PARITY-REM ARE WORK FIELDS FOR THE
019500* CONTROL/TREATMENT SPLIT.
019600 77  WS-EXP-TABLE-MAX             PIC S9(04) COMP VALUE +300.
019700 77  WS-TBL-IDX                   PIC S9(04) COMP VALUE ZERO.
019800 77  WS-FOUND-IDX                 PIC S9(04) COMP VALUE ZERO.
019900 77  WS-EXP-FOUND-SW              PIC X(01) VALUE 'N'.
020000     88  WS-EXP-FOUND                   VALUE 'Y'.
020100     88  WS-EXP-NOT-FOUND                VALUE 'N'.
020200 77  WS-FUNCTION-CODE             PIC X(01) VALUE SPACES.
020300 77  WS-HASH-RESULT                PIC S9(10) COMP VALUE ZERO.
020400 77  WS-TRAFFIC-PCT               PIC 9(03) VALUE ZERO.
020500 77  WS-ASSIGN-HASH               PIC 9(10) VALUE ZERO.
020600 77  WS-PARITY-QUOT               PIC S9(09) COMP VALUE ZERO.
020700 77  WS-PARITY-REM                PIC S9(04) COMP VALUE ZERO.
020800 77  WS-REJECT-COUNT              PIC S9(09) COMP VALUE ZERO.
020900 77  WS-COUNT-READ                PIC S9(09) COMP VALUE ZERO.
021000 77  WS-COUNT-MASTER-LOADED       PIC S9(09) COMP VALUE ZERO.
021100 77  WS-TRACE-QUOT                PIC S9(09) COMP VALUE ZERO.
021200 77  WS-TRACE-REM                 PIC S9(04) COMP VALUE ZERO.
021300*****************************************************************
021400 PROCEDURE DIVISION.
021500*
021600* MAINLINE -- OPEN, LOAD THE EXPERIMENT TABLE, PRIME THE FIRST
021700* REQUEST, DRIVE THE ASSIGNMENT LOOP TO REQUEST EOF, THEN
021800* REWRITE THE MASTER WITH THE UPDATED SAMPLE COUNTS AND PRINT
021900* THE RUN TOTALS BEFORE CLOSING OUT.
022000 000-TOP-LEVEL-RTN.
022100     ACCEPT CURRENT-DATE FROM DATE.
022200     ACCEPT CURRENT-TIME FROM TIME.
022300     DISPLAY 'COHRTASN STARTED DATE = ' CURRENT-MONTH '/'
022400            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
022500     DISPLAY '              TIME = ' CURRENT-HOUR ':'
022600            CURRENT-MINUTE ':' CURRENT-SECOND .
022700*
022800     PERFORM 700-OPEN-FILES.
022900     PERFORM 100-LOAD-EXP-TABLE.
023000*
023100     PERFORM 260-READ-COHORT-REQUEST.
023200     PERFORM 200-PROCESS-ONE-REQUEST
023300             UNTIL WS-REQ-EOF = 'Y'.
023400*
023500     PERFORM 400-REWRITE-EXP-MASTER.
023600     PERFORM 300-PRINT-REPORT.
023700     PERFORM 790-CLOSE-FILES.
023800     GOBACK.
023900*
024000* 100-LOAD-EXP-TABLE -- DRIVES THE ONE-TIME LOAD OF THE ENTIRE
024100* EXPERIMENT MASTER INTO WS-EXP-TABLE.  THE FILE IS CLOSED AS
024200* SOON AS THE LOAD FINISHES; IT IS RE-OPENED FOR OUTPUT LATER
024300* AT 400-REWRITE-EXP-MASTER.
024400 100-LOAD-EXP-TABLE.
024500     MOVE ZERO TO WS-EXP-TABLE-COUNT.
024600     PERFORM 110-READ-EXP-MASTER.
024700     PERFORM 120-ADD-TO-EXP-TABLE
024800         UNTIL WS-EXPMSTR-EOF = 'Y'.
024900     CLOSE EXPERIMENT-MASTER-FILE.
025000*
025100* 110-READ-EXP-MASTER -- SINGLE READ OF THE MASTER FILE,
025200* COUNTING EACH SUCCESSFULLY READ RECORD FOR THE END-OF-RUN
025300* TOTAL.
025400 110-READ-EXP-MASTER.
025500     READ EXPERIMENT-MASTER-FILE
025600       AT END MOVE 'Y' TO WS-EXPMSTR-EOF.
025700     EVALUATE WS-EXPMSTR-STATUS
025800        WHEN '00'
025900             ADD 1 TO WS-COUNT-MASTER-LOADED
026000        WHEN '10'
026100             MOVE 'Y' TO WS-EXPMSTR-EOF
026200        WHEN OTHER
026300             DISPLAY 'EXPMSTR READ ERROR.  RC: '
026400                     WS-EXPMSTR-STATUS
026500             MOVE 'Y' TO WS-EXPMSTR-EOF
026600     END-EVALUATE.
026700*
026800* 120-ADD-TO-EXP-TABLE -- COPIES ONE MASTER RECORD, FIELD BY
026900* FIELD, INTO THE NEXT TABLE SLOT.  A CATALOG OF MORE THAN 300
027000* EXPERIMENTS SKIPS THE OVERFLOW ENTRY WITH A WARNING RATHER
027100* THAN ABENDING THE RUN.  THE START/END DATE PAIR IS CARRIED
027200* FORWARD HERE THE SAME AS EVERY OTHER FIELD -- SEE DEV-0243
027300* ABOVE -- EVEN THOUGH THIS PROGRAM NEVER CHANGES EITHER ONE.
027400 120-ADD-TO-EXP-TABLE.
027500     IF WS-EXP-TABLE-COUNT < WS-EXP-TABLE-MAX
027600         ADD 1 TO WS-EXP-TABLE-COUNT
027700         MOVE EXP-ID              TO
027800                 WS-EXP-ID (WS-EXP-TABLE-COUNT)
027900         MOVE EXP-NAME            TO
028000                 WS-EXP-NAME (WS-EXP-TABLE-COUNT)
028100         MOVE EXP-STATUS          TO
028200                 WS-EXP-STATUS (WS-EXP-TABLE-COUNT)
028300         MOVE EXP-TRAFFIC-PCT     TO
028400                 WS-EXP-TRAFFIC-PCT (WS-EXP-TABLE-COUNT)
028500         MOVE EXP-CONTROL-VARIANT TO
028600                 WS-EXP-CONTROL-VARIANT (WS-EXP-TABLE-COUNT)
028700         MOVE EXP-TEST-VARIANT    TO
028800                 WS-EXP-TEST-VARIANT (WS-EXP-TABLE-COUNT)
028900         MOVE EXP-ENVIRONMENT     TO
029000                 WS-EXP-ENVIRONMENT (WS-EXP-TABLE-COUNT)
029100         MOVE EXP-MIN-SAMPLE-SIZE TO
029200                 WS-EXP-MIN-SAMPLE (WS-EXP-TABLE-COUNT)
029300         MOVE EXP-CURRENT-SAMPLE-SIZE TO
029400                 WS-EXP-CURR-SAMPLE (WS-EXP-TABLE-COUNT)
029500         MOVE EXP-START-DATE      TO
029600                 WS-EXP-START-DATE (WS-EXP-TABLE-COUNT)
029700         MOVE EXP-END-DATE        TO
029800                 WS-EXP-END-DATE (WS-EXP-TABLE-COUNT)
029900         MOVE EXP-LAST-UPDATE-DATE TO
030000                 WS-EXP-LAST-UPD-DATE (WS-EXP-TABLE-COUNT)
030100         MOVE EXP-LAST-UPDATE-USERID TO
030200                 WS-EXP-LAST-UPD-USERID (WS-EXP-TABLE-COUNT)
030300     ELSE
030400         DISPLAY 'EXPMSTR TABLE FULL -- ENTRY IGNORED: '
030500                 EXP-NAME
030600     END-IF.
030700     PERFORM 110-READ-EXP-MASTER.
030800*
030900* 200-PROCESS-ONE-REQUEST -- ONE PASS PER COHORTREQ RECORD:
031000* BUMP THE COUNT, TRACE IF DUE, LOOK THE EXPERIMENT UP IN THE
031100* TABLE, RUN THE ASSIGNMENT DECISION, THEN PRIME THE NEXT
031200* REQUEST.
031300 200-PROCESS-ONE-REQUEST.
031400     ADD 1 TO WS-COUNT-READ.
031500     PERFORM 050-CHECK-TRACE-RTN.
031600     PERFORM 220-LOOKUP-EXPERIMENT.
031700     PERFORM 230-EVALUATE-COHORT.
031800     PERFORM 260-READ-COHORT-REQUEST.
031900*
032000* 050-CHECK-TRACE-RTN -- FIRES THE CONSOLE TRACE LINE ON EVERY
032100* 500TH REQUEST.
032200 050-CHECK-TRACE-RTN.
032300     DIVIDE WS-COUNT-READ BY 500 GIVING WS-TRACE-QUOT
032400         REMAINDER WS-TRACE-REM.
032500     IF WS-TRACE-REM = ZERO AND WS-COUNT-READ > ZERO
032600         MOVE 'RECORDS READ SO FAR   ' TO WS-DBG-LABEL
032700         MOVE WS-COUNT-READ TO WS-DBG-VALUE
032800         DISPLAY WS-DEBUG-TRACE-LINE
032900     END-IF.
033000*
033100* 220-LOOKUP-EXPERIMENT -- LINEAR SCAN OF WS-EXP-TABLE BY
033200* EXPERIMENT NAME.  300 ENTRIES MAX MAKES A SEQUENTIAL SEARCH
033300* CHEAP ENOUGH.
033400 220-LOOKUP-EXPERIMENT.
033500     MOVE 'N' TO WS-EXP-FOUND-SW.
033600     MOVE ZERO TO WS-FOUND-IDX.
033700     MOVE 1 TO WS-TBL-IDX.
033800     PERFORM 225-SCAN-EXP-TABLE
033900         UNTIL WS-TBL-IDX > WS-EXP-TABLE-COUNT
034000            OR WS-EXP-FOUND.
034100*
034200* 225-SCAN-EXP-TABLE -- ONE COMPARE PER CALL.
034300 225-SCAN-EXP-TABLE.
034400     IF WS-EXP-NAME (WS-TBL-IDX) = CAR-EXPERIMENT-NAME
034500         MOVE 'Y' TO WS-EXP-FOUND-SW
034600         MOVE WS-TBL-IDX TO WS-FOUND-IDX
034700     ELSE
034800         ADD 1 TO WS-TBL-IDX
034900     END-IF.
035000*
035100* 230-EVALUATE-COHORT -- THE FULL ASSIGNMENT DECISION FOR ONE
035200* REQUEST, IN THREE NESTED GATES:
035300 230-EVALUATE-COHORT.
035400*    GATE 1 -- THE EXPERIMENT MUST EXIST ON THE MASTER CATALOG.
035500*    AN UNKNOWN EXPERIMENT NAME IS REJECTED OUTRIGHT; NO RESULT
035600*    RECORD IS EVER WRITTEN FOR IT.
035700     IF WS-EXP-NOT-FOUND
035800         PERFORM 250-REJECT-REQUEST
035900     ELSE
036000*        GATE 2 -- THE EXPERIMENT MUST BE IN RUNNING STATUS.
036100*        DRAFT/READY/PAUSED/COMPLETED/ARCHIVED/CANCELLED
036200*        EXPERIMENTS ALL REJECT HERE THE SAME AS "NOT FOUND" --
036300*        SEE DEV-0140 ABOVE, WHICH ADDED THIS CHECK.
036400         IF NOT WS-EXP-STATUS-RUNNING (WS-FOUND-IDX)
036500             PERFORM 250-REJECT-REQUEST
036600         ELSE
036700*            GATE 3 -- TRAFFIC-PERCENTAGE INCLUSION TEST.  THE
036800*            USER'S TRAFFIC PERCENTILE (0-99, FROM HASHCALC) IS
036900*            COMPARED AGAINST THE EXPERIMENT'S CONFIGURED
037000*            TRAFFIC PERCENTAGE; A PERCENTILE ABOVE THE CUTOFF
037100*            IS EXCLUDED FROM THE EXPERIMENT ENTIRELY BUT STILL
037200*            GETS A RESULT RECORD WRITTEN, MARKED 'EXCLUDED'.
037300             PERFORM 232-COMPUTE-TRAFFIC-PCT
037400             IF WS-TRAFFIC-PCT >
037500                     WS-EXP-TRAFFIC-PCT (WS-FOUND-IDX)
037600                 MOVE 'EXCLUDED' TO CRR-COHORT-TYPE
037700                 MOVE 'excluded' TO CRR-VARIANT-NAME
037800                 MOVE ZERO TO CRR-ASSIGN-HASH
037900             ELSE
038000*                INCLUDED IN THE EXPERIMENT -- A SECOND,
038100*                INDEPENDENT HASH (USER ID + EXPERIMENT NAME)
038200*                SPLITS THE USER CONTROL/TREATMENT BY PARITY:
038300*                EVEN LANDS CONTROL, ODD LANDS TREATMENT.  THIS
038400*                IS A SEPARATE HASH FROM THE TRAFFIC-INCLUSION
038500*                ONE ABOVE SO THE TWO DECISIONS ARE INDEPENDENT.
038600                 PERFORM 234-COMPUTE-ASSIGN-HASH
038700                 DIVIDE WS-ASSIGN-HASH BY 2 GIVING
038800                         WS-PARITY-QUOT
038900                     REMAINDER WS-PARITY-REM
039000                 IF WS-PARITY-REM = ZERO
039100                     MOVE 'CONTROL' TO CRR-COHORT-TYPE
039200                     MOVE WS-EXP-CONTROL-VARIANT (WS-FOUND-IDX)
039300                             TO CRR-VARIANT-NAME
039400                 ELSE
039500                     MOVE 'TREATMENT' TO CRR-COHORT-TYPE
039600                     MOVE WS-EXP-TEST-VARIANT (WS-FOUND-IDX)
039700                             TO CRR-VARIANT-NAME
039800                 END-IF
039900                 MOVE WS-ASSIGN-HASH TO CRR-ASSIGN-HASH
040000*                ONLY AN INCLUDED ASSIGNMENT BUMPS THE RUNNING
040100*                SAMPLE-SIZE ACCUMULATOR -- AN EXCLUDED REQUEST
040200*                DOES NOT COUNT TOWARD THE EXPERIMENT'S SAMPLE.
040300                 ADD 1 TO WS-EXP-CURR-SAMPLE (WS-FOUND-IDX)
040400             END-IF
040500             PERFORM 240-WRITE-COHORT-RESULT
040600         END-IF
040700     END-IF.
040800*
040900* 232-COMPUTE-TRAFFIC-PCT -- CALLS HASHCALC IN PERCENTILE MODE
041000* ('P') ON THE USER-ID-ONLY STRING TO GET THE TRAFFIC-INCLUSION
041100* PERCENTILE FOR GATE 3 ABOVE.
041200 232-COMPUTE-TRAFFIC-PCT.
041300     PERFORM 900-BUILD-PERCENTILE-STRING.
041400     MOVE 'P' TO WS-FUNCTION-CODE.
041500     CALL 'HASHCALC' USING WS-COMBINED-STRING,
041600                            WS-COMBINED-LEN,
041700                            WS-FUNCTION-CODE,
041800                            WS-HASH-RESULT.
041900     MOVE WS-HASH-RESULT TO WS-TRAFFIC-PCT.
042000*
042100* 234-COMPUTE-ASSIGN-HASH -- CALLS HASHCALC IN RAW-HASH MODE
042200* ('H') ON THE USER-ID-PLUS-EXPERIMENT-NAME STRING TO GET THE
042300* PARITY VALUE USED FOR THE CONTROL/TREATMENT SPLIT.
042400 234-COMPUTE-ASSIGN-HASH.
042500     PERFORM 910-BUILD-ASSIGN-STRING.
042600     MOVE 'H' TO WS-FUNCTION-CODE.
042700     CALL 'HASHCALC' USING WS-COMBINED-STRING,
042800                            WS-COMBINED-LEN,
042900                            WS-FUNCTION-CODE,
043000                            WS-HASH-RESULT.
043100     MOVE WS-HASH-RESULT TO WS-ASSIGN-HASH.
043200*
043300* 240-WRITE-COHORT-RESULT -- WRITES ONE COHORTRES RECORD FOR AN
043400* ACCEPTED REQUEST, CARRYING WHATEVER 230-EVALUATE-COHORT
043500* DECIDED (EXCLUDED, CONTROL, OR TREATMENT).
043600 240-WRITE-COHORT-RESULT.
043700     MOVE CAR-USER-ID         TO CRR-USER-ID.
043800     MOVE CAR-EXPERIMENT-NAME TO CRR-EXPERIMENT-NAME.
043900     WRITE COHORT-ASSIGN-RESULT-RECORD.
044000     EVALUATE WS-COHRTRES-STATUS
044100        WHEN '00'
044200             CONTINUE
044300        WHEN OTHER
044400             DISPLAY 'COHRTRES WRITE ERROR.  RC: '
044500                     WS-COHRTRES-STATUS
044600     END-EVALUATE.
044700*
044800* 250-REJECT-REQUEST -- BUMPS THE REJECT COUNTER.  NO RESULT
044900* RECORD IS WRITTEN FOR A REJECTED REQUEST.
045000 250-REJECT-REQUEST.
045100     ADD 1 TO WS-REJECT-COUNT.
045200*
045300* 260-READ-COHORT-REQUEST -- SINGLE READ OF COHORTREQ.
045400 260-READ-COHORT-REQUEST.
045500     READ COHORT-REQUEST-FILE
045600       AT END MOVE 'Y' TO WS-REQ-EOF.
045700     EVALUATE WS-COHRTREQ-STATUS
045800        WHEN '00'
045900             CONTINUE
046000        WHEN '10'
046100             MOVE 'Y' TO WS-REQ-EOF
046200        WHEN OTHER
046300             DISPLAY 'COHRTREQ READ ERROR.  RC: '
046400                     WS-COHRTREQ-STATUS
046500             MOVE 'Y' TO WS-REQ-EOF
046600     END-EVALUATE.
046700*
046800* 300-PRINT-REPORT -- END-OF-RUN TOTALS TO THE OPERATOR
046900* CONSOLE.  DEV-0242 MADE THE REJECT LINE PRINT UNCONDITIONALLY,
047000* EVEN WHEN ZERO, SO OPERATIONS GETS A CONSISTENT FOOTER EVERY
047100* RUN.
047200 300-PRINT-REPORT.
047300     DISPLAY 'COHRTASN REQUESTS READ    = ' WS-COUNT-READ.
047400     DISPLAY 'COHRTASN REQUESTS REJECTED= ' WS-REJECT-COUNT.
047500     DISPLAY 'COHRTASN MASTER RECS READ = '
047600             WS-COUNT-MASTER-LOADED.
047700*
047800* 400-REWRITE-EXP-MASTER -- RE-OPENS EXPMSTR FOR OUTPUT AND
047900* WRITES THE ENTIRE IN-MEMORY TABLE BACK OUT, ONE RECORD PER
048000* ENTRY, IN THE SAME ORDER IT WAS LOADED -- CARRYING FORWARD
048100* WHATEVER WS-EXP-CURR-SAMPLE ACCUMULATED DURING THIS RUN.
048200 400-REWRITE-EXP-MASTER.
048300     OPEN OUTPUT EXPERIMENT-MASTER-FILE.
048400     IF WS-EXPMSTR-STATUS NOT = '00'
048500         DISPLAY 'ERROR REOPENING EXPMSTR FOR REWRITE. RC:'
048600                 WS-EXPMSTR-STATUS
048700     ELSE
048800         MOVE 1 TO WS-TBL-IDX
048900         PERFORM 410-WRITE-EXP-RECORD
049000             UNTIL WS-TBL-IDX > WS-EXP-TABLE-COUNT
049100         CLOSE EXPERIMENT-MASTER-FILE
049200     END-IF.
049300*
049400* 410-WRITE-EXP-RECORD -- MOVES ONE TABLE ENTRY BACK OUT TO THE
049500* MASTER RECORD, FIELD BY FIELD, AND WRITES IT.  EVERY FIELD
049600* LOADED BY 120-ADD-TO-EXP-TABLE IS MOVED BACK HERE, INCLUDING
049700* THE START/END DATE PAIR -- SEE DEV-0243 ABOVE.
049800 410-WRITE-EXP-RECORD.
049900     MOVE WS-EXP-ID (WS-TBL-IDX)      TO EXP-ID.
050000     MOVE WS-EXP-NAME (WS-TBL-IDX)    TO EXP-NAME.
050100     MOVE WS-EXP-STATUS (WS-TBL-IDX)  TO EXP-STATUS.
050200     MOVE WS-EXP-TRAFFIC-PCT (WS-TBL-IDX)
050300             TO EXP-TRAFFIC-PCT.
050400     MOVE WS-EXP-CONTROL-VARIANT (WS-TBL-IDX)
050500             TO EXP-CONTROL-VARIANT.
050600     MOVE WS-EXP-TEST-VARIANT (WS-TBL-IDX)
050700             TO EXP-TEST-VARIANT.
050800     MOVE WS-EXP-ENVIRONMENT (WS-TBL-IDX)
050900             TO EXP-ENVIRONMENT.
051000     MOVE WS-EXP-MIN-SAMPLE (WS-TBL-IDX)
051100             TO EXP-MIN-SAMPLE-SIZE.
051200     MOVE WS-EXP-CURR-SAMPLE (WS-TBL-IDX)
051300             TO EXP-CURRENT-SAMPLE-SIZE.
051400     MOVE WS-EXP-START-DATE (WS-TBL-IDX)
051500             TO EXP-START-DATE.
051600     MOVE WS-EXP-END-DATE (WS-TBL-IDX)
051700             TO EXP-END-DATE.
051800     MOVE WS-EXP-LAST-UPD-DATE (WS-TBL-IDX)
051900             TO EXP-LAST-UPDATE-DATE.
052000     MOVE WS-EXP-LAST-UPD-USERID (WS-TBL-IDX)
052100             TO EXP-LAST-UPDATE-USERID.
052200     WRITE EXPERIMENT-MASTER-RECORD.
052300     ADD 1 TO WS-TBL-IDX.
052400*
052500* 700-OPEN-FILES -- OPENS ALL THREE FILES.  EACH ONE'S STATUS
052600* IS CHECKED SEPARATELY SO THE OPERATOR MESSAGE NAMES THE
052700* SPECIFIC FILE THAT FAILED TO OPEN.
052800 700-OPEN-FILES.
052900     OPEN INPUT  EXPERIMENT-MASTER-FILE
053000                 COHORT-REQUEST-FILE
053100          OUTPUT COHORT-RESULT-FILE.
053200     IF WS-EXPMSTR-STATUS NOT = '00'
053300       DISPLAY 'ERROR OPENING EXPMSTR FILE. RC:'
053400               WS-EXPMSTR-STATUS
053500       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
053600       MOVE 16 TO RETURN-CODE
053700       MOVE 'Y' TO WS-REQ-EOF
053800     END-IF.
053900     IF WS-COHRTREQ-STATUS NOT = '00'
054000       DISPLAY 'ERROR OPENING COHRTREQ FILE. RC:'
054100               WS-COHRTREQ-STATUS
054200       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
054300       MOVE 16 TO RETURN-CODE
054400       MOVE 'Y' TO WS-REQ-EOF
054500     END-IF.
054600     IF WS-COHRTRES-STATUS NOT = '00'
054700       DISPLAY 'ERROR OPENING COHRTRES FILE. RC:'
054800               WS-COHRTRES-STATUS
054900       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
055000       MOVE 16 TO RETURN-CODE
055100       MOVE 'Y' TO WS-REQ-EOF
055200     END-IF.
055300*
055400* 790-CLOSE-FILES -- CLOSES THE REQUEST AND RESULT FILES.  THE
055500* MASTER FILE IS CLOSED SEPARATELY, ONCE AT 100-LOAD-EXP-TABLE
055600* AND AGAIN INSIDE 400-REWRITE-EXP-MASTER, SO IT IS NOT
055700* REPEATED HERE.
055800 790-CLOSE-FILES.
055900     CLOSE COHORT-REQUEST-FILE.
056000     CLOSE COHORT-RESULT-FILE.
056100*
056200* BUILDS THE HASHCALC STRING FOR FLOW #2'S TRAFFIC-INCLUSION
056300* PERCENTILE -- USER ID ALONE, NO EXPERIMENT-NAME SUFFIX.
056400 900-BUILD-PERCENTILE-STRING.
056500     MOVE SPACES TO WS-COMBINED-STRING.
056600     MOVE 1 TO WS-STR-PTR.
056700     STRING CAR-USER-ID DELIMITED BY SPACE
056800         INTO WS-COMBINED-STRING
056900         WITH POINTER WS-STR-PTR
057000     END-STRING.
057100     COMPUTE WS-COMBINED-LEN = WS-STR-PTR - 1.
057200*
057300* BUILDS THE HASHCALC STRING FOR THE CONTROL/TREATMENT SPLIT --
057400* USER ID, A COLON, THEN THE EXPERIMENT NAME.
057500 910-BUILD-ASSIGN-STRING.
057600     MOVE SPACES TO WS-COMBINED-STRING.
057700     MOVE 1 TO WS-STR-PTR.
057800     STRING CAR-USER-ID           DELIMITED BY SPACE
057900            ':'                   DELIMITED BY SIZE
058000            CAR-EXPERIMENT-NAME   DELIMITED BY SPACE
058100         INTO WS-COMBINED-STRING
058200         WITH POINTER WS-STR-PTR
058300     END-STRING.
058400     COMPUTE WS-COMBINED-LEN = WS-STR-PTR - 1.
