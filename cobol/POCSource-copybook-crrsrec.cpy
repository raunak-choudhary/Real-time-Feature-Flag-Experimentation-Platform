000100******************************************************************
000200*    CRRSREC   -  COHORT ASSIGNMENT RESULT RECORD                 *
000300*    ONE ENTRY WRITTEN PER ACCEPTED COHORT-ASSIGN-REQUEST.        *
000400*    REJECTED REQUESTS (EXPERIMENT NOT FOUND, OR NOT RUNNING)     *
000500*    PRODUCE NO ENTRY -- SEE THE REJECT COUNTER ON THE RUN        *
000600*    REPORT INSTEAD.                                              *
000700*                                                                 *
000800*    ORIGINAL   -  D.PRESTON  -  09/03/93                         *
000900******************************************************************
001000 01  COHORT-ASSIGN-RESULT-RECORD.
001100     05  CRR-USER-ID                 PIC X(30).
001200     05  CRR-EXPERIMENT-NAME         PIC X(30).
001300     05  CRR-COHORT-TYPE             PIC X(10).
001400         88  CRR-COHORT-CONTROL           VALUE 'CONTROL'.
001500         88  CRR-COHORT-TREATMENT         VALUE 'TREATMENT'.
001600         88  CRR-COHORT-EXCLUDED          VALUE 'EXCLUDED'.
001700     05  CRR-VARIANT-NAME            PIC X(20).
001800     05  CRR-ASSIGN-HASH             PIC 9(09).
001900     05  FILLER                      PIC X(01).
