000100******************************************************************
000200*    FURGREC   -  FLAG USAGE ROLL-UP RECORD                       *
000300*    ONE ENTRY WRITTEN PER FLAG REPORTED ON.  IF THE FLAG HAS     *
000400*    NO MATCHING METRIC EVENTS THE RUN STILL WRITES ONE ALL-      *
000500*    ZERO ENTRY -- THE FLAG IS NEVER SIMPLY SKIPPED.               *
000600*                                                                 *
000700*    ORIGINAL   -  D.PRESTON  -  09/03/93                         *
000800******************************************************************
000900 01  FLAG-USAGE-RECORD.
001000     05  FUR-FLAG-NAME               PIC X(30).
001100     05  FUR-TOTAL-EXPOSURES         PIC 9(09).
001200     05  FUR-UNIQUE-USERS            PIC 9(09).
001300     05  FUR-ENABLED-EVENTS          PIC 9(09).
001400     05  FUR-DISABLED-EVENTS         PIC 9(09).
001500     05  FILLER                      PIC X(14).
