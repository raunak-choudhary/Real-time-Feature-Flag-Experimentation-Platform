000100******************************************************************
000200*    STCMREC   -  EXPERIMENT STATUS-TRANSITION COMMAND RECORD     *
000300*    ONE ENTRY PER LIFECYCLE TRANSITION REQUESTED AGAINST THE     *
000400*    EXPERIMENT CATALOG (MARKREADY/START/PAUSE/STOP/ARCHIVE/      *
000500*    CANCEL).  READ SEQUENTIALLY BY EXPSTAT; A TRANSITION         *
000600*    ATTEMPTED FROM AN INELIGIBLE SOURCE STATUS IS REJECTED AND   *
000700*    REPORTED, NOT ERRORED -- SEE STATRPT.                        *
000800*                                                                 *
000900*    ORIGINAL   -  T.OKONKWO  -  08/19/03                         *
001000******************************************************************
001100 01  STATUS-TRANSITION-COMMAND.
001200     05  STC-EXP-NAME                PIC X(30).
001300     05  STC-COMMAND                 PIC X(10).
001400         88  STC-CMD-MARKREADY            VALUE 'MARKREADY'.
001500         88  STC-CMD-START                VALUE 'START'.
001600         88  STC-CMD-PAUSE                VALUE 'PAUSE'.
001700         88  STC-CMD-STOP                 VALUE 'STOP'.
001800         88  STC-CMD-ARCHIVE              VALUE 'ARCHIVE'.
001900         88  STC-CMD-CANCEL               VALUE 'CANCEL'.
002000     05  STC-EFFECTIVE-DATE          PIC 9(06).
002100     05  FILLER                      PIC X(34).
