000100*****************************************************************
000200* VARPERF.CBL
000300*
000400*     The Program produces a control-break roll-up report that
000500*     shows, for a single experiment's metric events, the total
000600*     events, conversions, unique users, revenue and conversion
000700*     rate for each variant of that experiment.
000800*
000900*     Input is the METRIC-EVENT file, assumed pre-sorted by the
001000*     operator's extract step into MET-VARIANT-NAME order and
001100*     restricted to the one experiment being reported on.  No
001200*     grand-total line is produced -- each variant stands alone.
001300*****************************************************************
001400*
001500* CHANGE LOG
001600*
001700*   DATE      BY   REQUEST    DESCRIPTION
001800*   --------  ---  ---------  ------------------------------------
001900*   09/03/93  DLP  DEV-0122   ORIGINAL PROGRAM.
002000*   11/09/93  DLP  DEV-0129   ADDED UNIQUE-USER TABLE -- PRIOR
002100*                             VERSION COUNTED EVERY EVENT ROW AS
002200*                             A DISTINCT USER.
002300*   01/11/99  KMA  Y2K-0089   YEAR 2000 REVIEW.  NO 2-DIGIT YEAR
002400*                             FIELDS IN THIS PROGRAM.  SIGNED OFF.
002500*   08/19/03  TDO  DEV-0204   CONVERSION RATE NOW COMPUTED WITH
002600*                             ROUNDED -- REPORT WAS SHOWING
002700*                             TRUNCATED RATES AGAINST FINANCE'S
002800*                             OWN NUMBERS.
002900*   11/02/09  TDO  DEV-0261   ADDED PARAGRAPH-LEVEL COMMENTARY
003000*                             THROUGHOUT AFTER AN AUDIT FINDING
003100*                             THAT THE PROGRAM WAS UNDER-
003200*                             DOCUMENTED FOR ITS SIZE.  NO LOGIC
003300*                             CHANGED.
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.     VARPERF.
003700 AUTHOR.         D. PRESTON.
003800 INSTALLATION.   COBOL DEVELOPMENT CENTER.
003900 DATE-WRITTEN.   09/03/93.
004000 DATE-COMPILED.  08/19/03.
004100 SECURITY.       NON-CONFIDENTIAL.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    METRICIN -- THE PRE-SORTED, SINGLE-EXPERIMENT EXTRACT.
004900*    SORT ORDER IS BY MET-VARIANT-NAME, ESTABLISHED UPSTREAM OF
005000*    THIS PROGRAM -- VARPERF DOES NOT SORT ITS OWN INPUT.
005100     SELECT METRIC-EVENT-FILE ASSIGN TO METRICIN
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS  IS  WS-METRICIN-STATUS.
005400*    VARPERF -- ONE ROLL-UP ROW PER VARIANT.
005500     SELECT VARIANT-PERFORMANCE-FILE ASSIGN TO VARPERF
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS  IS  WS-VARPFOUT-STATUS.
005800*    VPFRPT -- THE PRINTED COUNTERPART OF VARPERF.
005900     SELECT VARIANT-REPORT-FILE ASSIGN TO VPFRPT
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS  IS  WS-VPFRPT-STATUS.
006200*****************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600* METRICIN RECORD LAYOUT -- SEE THE METEREC COPYBOOK.
006700 FD  METRIC-EVENT-FILE
006800     LABEL RECORDS ARE STANDARD.
006900     COPY METEREC.
007000*
007100* VARPERF RECORD LAYOUT -- SEE THE VPRFREC COPYBOOK.
007200 FD  VARIANT-PERFORMANCE-FILE
007300     LABEL RECORDS ARE STANDARD.
007400     COPY VPRFREC.
007500* PRE-CONVERSION-RATE OUTPUT LAYOUT -- KEPT FOR THE ONE-TIME
007600* REPROCESS OF 1993 ARCHIVE TAPES REQUESTED BY DLP DEV-0129.
007700* NEITHER UNIQUE-USERS, REVENUE NOR CONVERSION-RATE EXISTED ON
007800* THE ORIGINAL LAYOUT.
007900 01  VPRFOUT-OLD-FORMAT REDEFINES VARIANT-PERFORMANCE-RECORD.
008000     05  VOF-VARIANT-NAME        PIC X(20).
008100     05  VOF-TOTAL-EVENTS        PIC 9(09).
008200     05  VOF-CONVERSIONS         PIC 9(09).
008300     05  FILLER                  PIC X(42).
008400*
008500* VPFRPT PRINT FILE -- ONE 80-BYTE LINE, HEADINGS PLUS ONE
008600* DETAIL ROW PER VARIANT BREAK.
008700 FD  VARIANT-REPORT-FILE
008800     LABEL RECORDS ARE STANDARD.
008900 01  REPORT-LINE-OUT             PIC X(80).
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300* RUN-DATE/TIME WORK AREA -- ACCEPTED AT START-UP FOR
009400* CONSISTENCY WITH THE SHOP'S STANDARD SKELETON; NOT PRINTED OR
009500* WRITTEN ANYWHERE IN THIS PROGRAM.
009600 01  SYSTEM-DATE-AND-TIME.
009700     05  CURRENT-DATE.
009800         10  CURRENT-YEAR         PIC 9(2).
009900         10  CURRENT-MONTH        PIC 9(2).
010000         10  CURRENT-DAY          PIC 9(2).
010100     05  CURRENT-TIME.
010200         10  CURRENT-HOUR         PIC 9(2).
010300         10  CURRENT-MINUTE       PIC 9(2).
010400         10  CURRENT-SECOND       PIC 9(2).
010500         10  CURRENT-HNDSEC       PIC 9(2).
010600     05  FILLER                  PIC X(04).
010700 01  WS-RUN-DATE-NUMERIC REDEFINES SYSTEM-DATE-AND-TIME.
010800     05  WS-RUN-DATE-NUM          PIC 9(06).
010900     05  FILLER                  PIC X(12).
011000*
011100* FILE-STATUS AND SWITCH BLOCK.  SW-FIRST-RECORD GUARDS AGAINST
011200* FIRING A VARIANT BREAK BEFORE ANY RECORD HAS BEEN READ AT ALL.
011300 01  WS-FIELDS.
011400     05  WS-METRICIN-STATUS       PIC X(02) VALUE SPACES.
011500     05  WS-VARPFOUT-STATUS       PIC X(02) VALUE SPACES.
011600     05  WS-VPFRPT-STATUS         PIC X(02) VALUE SPACES.
011700     05  SW-END-OF-DATA           PIC X(01) VALUE 'N'.
011800         88  END-OF-DATA                VALUE 'Y'.
011900     05  SW-FIRST-RECORD          PIC X(01) VALUE 'Y'.
012000         88  FIRST-RECORD               VALUE 'Y'.
012100     05  FILLER                  PIC X(10) VALUE SPACES.
012200*
012300* UNIQUE-USER TABLE -- SEE DEV-0129 ABOVE.  RESET TO EMPTY AT
012400* EVERY VARIANT BREAK SO EACH VARIANT'S UNIQUE-USER COUNT IS
012500* SCOPED TO THAT VARIANT ALONE, NOT THE WHOLE RUN.
012600 01  WS-SEEN-USER-TABLE.
012700     05  WS-SEEN-USER-COUNT       PIC S9(04) COMP VALUE ZERO.
012800     05  WS-SEEN-USER-ENTRY OCCURS 500 TIMES.
012900         10  WS-SEEN-USER-ID      PIC X(30).
013000         10  FILLER               PIC X(05).
013100*
013200* CONTROL-BREAK ACCUMULATORS -- HOLD THE CURRENT VARIANT'S
013300* RUNNING TOTALS UNTIL THE NEXT VARIANT BREAK FLUSHES THEM.
013400 01  WS-BREAK-ACCUMS.
013500     05  WS-SAVE-VARIANT          PIC X(20) VALUE SPACES.
013600     05  WS-EVENT-COUNT           PIC S9(09) COMP VALUE ZERO.
013700     05  WS-CONVERSION-COUNT      PIC S9(09) COMP VALUE ZERO.
013800     05  WS-REVENUE-ACCUM         PIC S9(9)V99 COMP-3 VALUE ZERO.
013900     05  WS-CONV-RATE             PIC 9(3)V99 COMP-3 VALUE ZERO.
014000     05  FILLER                  PIC X(08).
014100*
014200* PRINT DETAIL LINE -- ONE ROW PER VARIANT BREAK.
014300 01  DETAIL-LINE.
014400     05  FILLER                  PIC X(03) VALUE SPACES.
014500     05  DL-VARIANT-NAME          PIC X(20).
014600     05  FILLER                  PIC X(02) VALUE SPACES.
014700     05  DL-TOTAL-EVENTS          PIC ZZZZZZZZ9.
014800     05  FILLER                  PIC X(02) VALUE SPACES.
014900     05  DL-CONVERSIONS           PIC ZZZZZZZZ9.
015000     05  FILLER                  PIC X(02) VALUE SPACES.
015100     05  DL-UNIQUE-USERS          PIC ZZZZZZZZ9.
015200     05  FILLER                  PIC X(02) VALUE SPACES.
015300     05  DL-REVENUE               PIC ZZZZZZZ9.99.
015400     05  FILLER                  PIC X(02) VALUE SPACES.
015500     05  DL-CONV-RATE             PIC ZZ9.99.
015600     05  FILLER                  PIC X(03) VALUE SPACES.
015700 01  DETAIL-LINE-ALT REDEFINES DETAIL-LINE.
015800     05  FILLER                  PIC X(80).
015900*
016000* PAGE HEADINGS.
016100 01  HEADING-1.
016200     05  FILLER                  PIC X(20) VALUE SPACES.
016300     05  FILLER                  PIC X(41) VALUE
016400         'V A R I A N T   P E R F O R M A N C E'.
016500     05  FILLER                  PIC X(19) VALUE SPACES.
016600 01  HEADING-2.
016700     05  FILLER                  PIC X(03) VALUE SPACES.
016800     05  FILLER                  PIC X(20) VALUE 'VARIANT NAME'.
016900     05  FILLER                  PIC X(02) VALUE SPACES.
017000     05  FILLER                  PIC X(09) VALUE 'EVENTS'.
017100     05  FILLER                  PIC X(02) VALUE SPACES.
017200     05  FILLER                  PIC X(09) VALUE 'CONVERTS'.
017300     05  FILLER                  PIC X(02) VALUE SPACES.
017400     05  FILLER                  PIC X(09) VALUE 'USERS'.
017500     05  FILLER                  PIC X(02) VALUE SPACES.
017600     05  FILLER                  PIC X(11) VALUE 'REVENUE'.
017700     05  FILLER                  PIC X(02) VALUE SPACES.
017800     05  FILLER                  PIC X(06) VALUE 'RATE %'.
017900     05  FILLER                  PIC X(03) VALUE SPACES.
018000*
018100* STANDALONE COUNTERS AND SWITCHES.  CTR-LINES DRIVES THE
018200* PAGE-BREAK-AFTER-50-LINES RULE AT 210-VARIANT-BREAK-RTN.
018300 77  WS-SEEN-USER-MAX             PIC S9(04) COMP VALUE +500.
018400 77  WS-TBL-IDX                   PIC S9(04) COMP VALUE ZERO.
018500 77  WS-USER-FOUND-SW             PIC X(01) VALUE 'N'.
018600     88  WS-USER-FOUND                  VALUE 'Y'.
018700     88  WS-USER-NOT-FOUND               VALUE 'N'.
018800 77  CTR-LINES                    PIC S9(04) COMP VALUE ZERO.
018900 77  WS-COUNT-READ                PIC S9(09) COMP VALUE ZERO.
019000 77  WS-COUNT-VARIANTS-WRITTEN    PIC S9(09) COMP VALUE ZERO.
019100*****************************************************************
019200 PROCEDURE DIVISION.
019300*
019400* MAINLINE -- INIT, DRIVE THE CONTROL-BREAK LOOP TO EOF, FLUSH
019500* THE LAST VARIANT'S TOTALS AT 300-WRAP-UP, THEN CLOSE OUT.
019600 000-TOP-LEVEL-RTN.
019700     PERFORM 100-INITIALIZATION.
019800     PERFORM 200-PROCESS-RECORDS UNTIL END-OF-DATA.
019900     PERFORM 300-WRAP-UP.
020000     GOBACK.
020100*
020200* 100-INITIALIZATION -- OPENS ALL THREE FILES, PRINTS THE FIRST
020300* PAGE'S HEADINGS, AND PRIMES THE CONTROL-BREAK LOOP WITH THE
020400* FIRST RECORD.
020500 100-INITIALIZATION.
020600     ACCEPT CURRENT-DATE FROM DATE.
020700     ACCEPT CURRENT-TIME FROM TIME.
020800     OPEN INPUT  METRIC-EVENT-FILE.
020900     OPEN OUTPUT VARIANT-PERFORMANCE-FILE.
021000     OPEN OUTPUT VARIANT-REPORT-FILE.
021100     IF WS-METRICIN-STATUS NOT = '00'
021200       DISPLAY 'ERROR OPENING METRICIN FILE. RC:'
021300               WS-METRICIN-STATUS
021400       MOVE 16 TO RETURN-CODE
021500       MOVE 'Y' TO SW-END-OF-DATA
021600     END-IF.
021700     PERFORM 211-PAGE-CHANGE-RTN.
021800     PERFORM 230-READ-A-RECORD.
021900*
022000* 200-PROCESS-RECORDS -- CLASSIC CONTROL-BREAK DRIVER: ON THE
022100* VERY FIRST RECORD, SEED WS-SAVE-VARIANT SO NO SPURIOUS BREAK
022200* FIRES; ON EVERY SUBSEQUENT RECORD, A CHANGE IN MET-VARIANT-
022300* NAME (RELYING ON THE UPSTREAM SORT ORDER) TRIGGERS A BREAK
022400* BEFORE THE NEW VARIANT'S FIRST EVENT IS ACCUMULATED.
022500 200-PROCESS-RECORDS.
022600     IF FIRST-RECORD
022700         MOVE MET-VARIANT-NAME TO WS-SAVE-VARIANT
022800         MOVE 'N' TO SW-FIRST-RECORD
022900     END-IF.
023000     IF MET-VARIANT-NAME NOT = WS-SAVE-VARIANT
023100         PERFORM 210-VARIANT-BREAK-RTN
023200         MOVE MET-VARIANT-NAME TO WS-SAVE-VARIANT
023300     END-IF.
023400     PERFORM 220-ACCUMULATE-EVENT.
023500     PERFORM 230-READ-A-RECORD.
023600*
023700* 210-VARIANT-BREAK-RTN -- FLUSHES THE JUST-COMPLETED VARIANT'S
023800* TOTALS: WRITES THE VARPERF ROLL-UP RECORD AND THE MATCHING
023900* PRINT DETAIL LINE, THEN ZEROES THE ACCUMULATORS FOR THE NEXT
024000* VARIANT.  A PAGE BREAK IS FORCED FIRST IF THE PAGE ALREADY
024100* HAS MORE THAN 50 DETAIL LINES ON IT.  THE CONVERSION RATE IS
024200* COMPUTED HERE, ROUNDED -- SEE DEV-0204 ABOVE -- WITH A ZERO-
024300* EVENT GUARD SO A VARIANT WITH NO EVENTS AT ALL DOES NOT DRIVE
024400* A DIVIDE-BY-ZERO.
024500 210-VARIANT-BREAK-RTN.
024600     IF CTR-LINES > 50
024700         PERFORM 211-PAGE-CHANGE-RTN
024800     END-IF.
024900     IF WS-EVENT-COUNT > ZERO
025000         COMPUTE WS-CONV-RATE ROUNDED =
025100             (WS-CONVERSION-COUNT / WS-EVENT-COUNT) * 100
025200     ELSE
025300         MOVE ZERO TO WS-CONV-RATE
025400     END-IF.
025500     MOVE WS-SAVE-VARIANT        TO VPR-VARIANT-NAME.
025600     MOVE WS-EVENT-COUNT         TO VPR-TOTAL-EVENTS.
025700     MOVE WS-CONVERSION-COUNT    TO VPR-CONVERSIONS.
025800     MOVE WS-SEEN-USER-COUNT     TO VPR-UNIQUE-USERS.
025900     MOVE WS-REVENUE-ACCUM       TO VPR-TOTAL-REVENUE.
026000     MOVE WS-CONV-RATE           TO VPR-CONVERSION-RATE.
026100     WRITE VARIANT-PERFORMANCE-RECORD.
026200     ADD 1 TO WS-COUNT-VARIANTS-WRITTEN.
026300     PERFORM 212-BUILD-DETAIL-LINE.
026400     WRITE REPORT-LINE-OUT FROM DETAIL-LINE
026500         AFTER ADVANCING 1.
026600     ADD 1 TO CTR-LINES.
026700     MOVE ZERO TO WS-EVENT-COUNT WS-CONVERSION-COUNT
026800             WS-SEEN-USER-COUNT.
026900     MOVE ZERO TO WS-REVENUE-ACCUM.
027000*
027100* 211-PAGE-CHANGE-RTN -- PRINTS THE TWO-LINE HEADING BLOCK ON A
027200* NEW PAGE AND RESETS THE PER-PAGE LINE COUNT.
027300 211-PAGE-CHANGE-RTN.
027400     WRITE REPORT-LINE-OUT FROM HEADING-1
027500         AFTER ADVANCING PAGE.
027600     WRITE REPORT-LINE-OUT FROM HEADING-2
027700         AFTER ADVANCING 2.
027800     MOVE ZERO TO CTR-LINES.
027900*
028000* 212-BUILD-DETAIL-LINE -- MOVES THE JUST-FLUSHED VARIANT'S
028100* TOTALS INTO THE PRINT LINE'S EDITED FIELDS.
028200 212-BUILD-DETAIL-LINE.
028300     MOVE WS-SAVE-VARIANT     TO DL-VARIANT-NAME.
028400     MOVE WS-EVENT-COUNT      TO DL-TOTAL-EVENTS.
028500     MOVE WS-CONVERSION-COUNT TO DL-CONVERSIONS.
028600     MOVE WS-SEEN-USER-COUNT  TO DL-UNIQUE-USERS.
028700     MOVE WS-REVENUE-ACCUM    TO DL-REVENUE.
028800     MOVE WS-CONV-RATE        TO DL-CONV-RATE.
028900*
029000* 220-ACCUMULATE-EVENT -- ROLLS ONE METRIC EVENT INTO THE
029100* CURRENT VARIANT'S ACCUMULATORS: TOTAL EVENTS, CONVERSIONS
029200* (WHEN MET-EVT-CONVERSION IS SET), REVENUE, AND THE UNIQUE-
029300* USER CHECK.
029400 220-ACCUMULATE-EVENT.
029500     ADD 1 TO WS-EVENT-COUNT.
029600     IF MET-EVT-CONVERSION
029700         ADD 1 TO WS-CONVERSION-COUNT
029800     END-IF.
029900     ADD MET-REVENUE TO WS-REVENUE-ACCUM.
030000     PERFORM 221-UNIQUE-USER-CHECK.
030100*
030200* 221-UNIQUE-USER-CHECK -- SCANS THE SEEN-USER TABLE FOR THIS
030300* EVENT'S USER ID; IF NOT ALREADY PRESENT AND THE TABLE HAS
030400* ROOM, ADDS IT.  THE TABLE IS RESET TO EMPTY AT EVERY VARIANT
030500* BREAK, SO THIS IS ALWAYS A PER-VARIANT UNIQUE-USER COUNT.
030600 221-UNIQUE-USER-CHECK.
030700     MOVE 'N' TO WS-USER-FOUND-SW.
030800     MOVE 1 TO WS-TBL-IDX.
030900     PERFORM 222-SCAN-SEEN-TABLE
031000         UNTIL WS-TBL-IDX > WS-SEEN-USER-COUNT
031100            OR WS-USER-FOUND.
031200     IF WS-USER-NOT-FOUND
031300         AND WS-SEEN-USER-COUNT < WS-SEEN-USER-MAX
031400         ADD 1 TO WS-SEEN-USER-COUNT
031500         MOVE MET-USER-ID TO
031600                 WS-SEEN-USER-ID (WS-SEEN-USER-COUNT)
031700     END-IF.
031800*
031900* 222-SCAN-SEEN-TABLE -- ONE COMPARE PER CALL AGAINST THE
032000* SEEN-USER TABLE.
032100 222-SCAN-SEEN-TABLE.
032200     IF WS-SEEN-USER-ID (WS-TBL-IDX) = MET-USER-ID
032300         MOVE 'Y' TO WS-USER-FOUND-SW
032400     ELSE
032500         ADD 1 TO WS-TBL-IDX
032600     END-IF.
032700*
032800* 230-READ-A-RECORD -- SINGLE READ OF METRICIN.  UNLIKE
032900* FLAGUSE/VARPERF'S SISTER PROGRAMS, WS-COUNT-READ IS BUMPED
033000* UNCONDITIONALLY HERE, EVEN ON THE RECORD THAT TRIPS AT-END.
033100 230-READ-A-RECORD.
033200     ADD 1 TO WS-COUNT-READ.
033300     READ METRIC-EVENT-FILE
033400         AT END MOVE 'Y' TO SW-END-OF-DATA.
033500*
033600* 300-WRAP-UP -- FLUSHES THE FINAL VARIANT'S TOTALS (THE LOOP
033700* ONLY BREAKS ON A CHANGE OF VARIANT, SO THE LAST ONE IN THE
033800* FILE NEVER GETS A NATURAL BREAK) UNLESS THE FILE WAS EMPTY,
033900* THEN PRINTS THE RUN TOTALS AND CLOSES OUT.
034000 300-WRAP-UP.
034100     IF NOT FIRST-RECORD
034200         PERFORM 210-VARIANT-BREAK-RTN
034300     END-IF.
034400     DISPLAY 'VARPERF EVENTS READ       = ' WS-COUNT-READ.
034500     DISPLAY 'VARPERF VARIANTS WRITTEN  = '
034600             WS-COUNT-VARIANTS-WRITTEN.
034700     CLOSE METRIC-EVENT-FILE.
034800     CLOSE VARIANT-PERFORMANCE-FILE.
034900     CLOSE VARIANT-REPORT-FILE.
