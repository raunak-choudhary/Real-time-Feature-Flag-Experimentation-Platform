000100******************************************************************
000200*    EXPMREC   -  EXPERIMENT MASTER RECORD
000300*    ONE ENTRY PER A/B EXPERIMENT DEFINED IN THE EXPERIMENT
000400*    CATALOG.  LOADED ENTIRELY INTO WS-EXP-TABLE AT PROGRAM
000500*    START; EXP-CURRENT-SAMPLE-SIZE IS CARRIED FORWARD AS A
000600*    RUNNING ACCUMULATOR AND THE MASTER IS REWRITTEN AT EOJ.
000700*
000800*    ORIGINAL   -  D.PRESTON  -  09/03/93
000900*    REVISED    -  D.PRESTON  -  04/11/94  -  ADDED LIFECYCLE
001000*                                             STATUS FIELD.
001100*    REVISED    -  T.OKONKWO  -  08/19/03  -  ADDED START/END
001200*                                             DATE FOR EXPSTAT.
001300*    REVISED    -  T.OKONKWO  -  11/02/09  -  ADDED LAST-UPDATE
001400*                                             DATE/USERID AND A
001500*                                             RESERVE BLOCK PER
001600*                                             STANDARDS REVIEW
001700*                                             DEV-0262.
001800******************************************************************
001900 01  EXPERIMENT-MASTER-RECORD.
002000     05  EXP-ID                      PIC 9(09).
002100     05  EXP-NAME                    PIC X(30).
002200     05  EXP-STATUS                  PIC X(10).
002300         88  EXP-STATUS-DRAFT             VALUE 'DRAFT'.
002400         88  EXP-STATUS-READY             VALUE 'READY'.
002500         88  EXP-STATUS-RUNNING           VALUE 'RUNNING'.
002600         88  EXP-STATUS-PAUSED            VALUE 'PAUSED'.
002700         88  EXP-STATUS-COMPLETED         VALUE 'COMPLETED'.
002800         88  EXP-STATUS-ARCHIVED          VALUE 'ARCHIVED'.
002900         88  EXP-STATUS-CANCELLED         VALUE 'CANCELLED'.
003000     05  EXP-TRAFFIC-PCT             PIC 9(03).
003100     05  EXP-CONTROL-VARIANT         PIC X(20).
003200     05  EXP-TEST-VARIANT            PIC X(20).
003300     05  EXP-ENVIRONMENT             PIC X(15).
003400     05  EXP-MIN-SAMPLE-SIZE         PIC 9(09).
003500     05  EXP-CURRENT-SAMPLE-SIZE     PIC 9(09).
003600     05  EXP-START-DATE              PIC 9(06).
003700     05  EXP-END-DATE                PIC 9(06).
003800*    HOUSEKEEPING/AUDIT FIELDS.  NORMALLY MAINTAINED BY THE
003900*    ON-LINE CATALOG EDITOR WHEN AN OPERATOR HAND-EDITS A
004000*    CATALOG ENTRY.  EXPSTAT ALSO STAMPS THESE TWO FIELDS OF
004100*    ITS OWN -- USERID 'BATCH   ' -- WHENEVER IT ACCEPTS A
004200*    LIFECYCLE TRANSITION, SO THE LAST UPDATE SHOWN HERE MAY
004300*    BE EITHER AN OPERATOR EDIT OR A BATCH TRANSITION.  SEE
004400*    EXPSTAT PARAGRAPH 300-APPLY-TRANSITION.  COHRTASN NEVER
004500*    WRITES THESE FIELDS -- IT ONLY CARRIES THEM THROUGH THE
004600*    TABLE REWRITE UNCHANGED, THE SAME WAY IT CARRIES
004700*    EXP-START-DATE/EXP-END-DATE -- SEE COHRTASN, PARAGRAPH
004800*    120-ADD-TO-EXP-TABLE.
004900     05  EXP-LAST-UPDATE-DATE        PIC 9(06).
005000     05  EXP-LAST-UPDATE-USERID      PIC X(08).
005100*    RESERVED FOR FUTURE USE.
005200     05  FILLER                      PIC X(20).
